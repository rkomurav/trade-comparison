000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TDCXSTD.
000500 AUTHOR.         R K CHEW.
000600 INSTALLATION.   TRADE SUPPORT SYSTEMS.
000700 DATE-WRITTEN.   02 JUL 1991.
000800 DATE-COMPILED.  02 JUL 1991.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO STANDARDISE A RAW
001200*               TERM SHEET FIELD LABEL (E.G. "TRADE REF") INTO
001300*               ONE OF THE EIGHT FIXED TRADE FIELD NAMES USED
001400*               BY THE TRADE/TERM SHEET COMPARE RUN (TDCMAIN).
001500*               THE NORMALISED KEY IS LOOKED UP IN A FIXED ALIAS
001600*               TABLE; IF NO ALIAS MATCHES, THE NORMALISED KEY
001700*               ITSELF IS PASSED THROUGH UNCHANGED.
001800*=================================================================
001900* HISTORY OF MODIFICATION:                                        *
002000*=================================================================
002100*
002200* TDC003 - RKCHEW  - 02/07/1991 - TRADE DOC COMPARE - PHASE 1     *
002300*                    - INITIAL VERSION.                           *
002400*---------------------------------------------------------------*
002500* TDC011 - HGOHKC  - 19/11/1994 - REM 94 RELEASE 3                *
002600*                    - TICKET# HD-1204                            *
002700*                    - ADD "COUNTERPARTYID" AND "CP" AS ALIASES   *
002800*                      OF COUNTERPARTY FOLLOWING AUDIT FINDING    *
002900*---------------------------------------------------------------*
003000* TDC018 - PLNGEE  - 21/09/1998 - Y2K REMEDIATION SWEEP           *
003100*                    - TICKET# Y2K-0442                           *
003200*                    - REVIEWED ALL DATE-BEARING ALIASES          *
003300*                      (TRADEDATE/SETTLEMENTDATE/MATURITYDATE) -  *
003400*                      NO 2-DIGIT YEAR STORAGE IN THIS ROUTINE,   *
003500*                      NO CHANGE REQUIRED, SIGNED OFF FOR Y2K.    *
003600*---------------------------------------------------------------*
003700* TDC026 - SBNKIM  - 04/02/2003 - REM 2003 RELEASE 1              *
003800*                    - E-REQUEST# HD-3390                        *
003900*                    - ADD "TRADENO" ALIAS OF TRADEID FOR THE     *
004000*                      SINGAPORE DESK'S TERM SHEET TEMPLATE       *
004100*---------------------------------------------------------------*
004200* TDC033 - SBNKIM  - 02/03/2004 - TICKET# HD-3560                 *
004300*                    - ADDED WK-C-ALIAS-HIT-CTR TO COUNT ALIAS    *
004400*                      TABLE HITS PER CALL, DISPLAYED UNDER       *
004500*                      TRACE BEFORE GOBACK.                       *
004600*---------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES.   UPSI-0 IS WS-TRACE-SWITCH
005500                     ON STATUS IS WS-TRACE-ON
005600                     OFF STATUS IS WS-TRACE-OFF.
005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200*
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600* SCRATCH COUNTER - NOT PART OF ANY RECORD - COUNTS THE ALIAS
006700* TABLE HITS MADE THIS CALL.  DISPLAYED UNDER TRACE BEFORE GOBACK.
006800 77  WK-C-ALIAS-HIT-CTR       PIC S9(05) COMP VALUE ZERO.
006900 01  FILLER                  PIC X(24) VALUE
007000     "** PROGRAM TDCXSTD  **".
007100*
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01  WK-C-COMMON.
007400     COPY TDCFSTA.
007500*
007600 01  WS-CONVERSION-TABLES.
007700     05  WS-UPPER-CASE           PIC X(26) VALUE
007800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007900     05  WS-LOWER-CASE           PIC X(26) VALUE
008000         "abcdefghijklmnopqrstuvwxyz".
008100     05  FILLER                  PIC X(01).
008200*
008300 01  WS-WORK-AREA.
008400     05  WS-NORM-KEY             PIC X(30) VALUE SPACES.
008500     05  WS-NORM-KEY-LEN         PIC S9(04) COMP VALUE ZERO.
008600     05  WS-SCAN-SUB             PIC S9(04) COMP VALUE ZERO.
008700     05  WS-OUT-SUB              PIC S9(04) COMP VALUE ZERO.
008800     05  WS-ONE-CHAR             PIC X(01) VALUE SPACE.
008900     05  WS-ALIAS-SUB            PIC S9(04) COMP VALUE ZERO.
009000     05  FILLER                  PIC X(01).
009100*
009200*  WS-NORM-KEY, COMPRESSED LEFT, REDEFINED SO THE ALIAS-TABLE
009300*  SEARCH CAN COMPARE IT AGAINST A FIXED 20-BYTE ALIAS ENTRY.
009400 01  WS-NORM-KEY-20.
009500     05  WS-NORM-KEY-20-VALUE    PIC X(20) VALUE SPACES.
009600 01  WS-NORM-KEY-20-R REDEFINES WS-NORM-KEY-20.
009700     05  WS-NORM-KEY-20-CHAR     PIC X(01) OCCURS 20 TIMES.
009800*
009900* ------------------ FIXED FIELD-NAME ALIAS TABLE ---------------*
010000*    NORMALISED-KEY (20 BYTES, LEFT JUSTIFIED)  -> STD FIELD NAME
010100 01  WS-ALIAS-TABLE.
010200     05  WS-ALIAS-ENTRY OCCURS 24 TIMES
010300                        INDEXED BY WS-ALIAS-IX.
010400         10  WS-ALIAS-KEY        PIC X(20).
010500         10  WS-ALIAS-STDNAME    PIC X(20).
010600 01  WS-ALIAS-TABLE-R REDEFINES WS-ALIAS-TABLE.
010700     05  WS-ALIAS-PAIR OCCURS 24 TIMES PIC X(40).
010800*
010900 01  WS-ALIAS-LOAD-AREA.
011000     05 FILLER PIC X(40) VALUE "TRADEID             TRADEID             ".
011100     05 FILLER PIC X(40) VALUE "TRADEREFERENCE      TRADEID             ".
011200     05 FILLER PIC X(40) VALUE "TRADENO             TRADEID             ".
011300     05 FILLER PIC X(40) VALUE "COUNTERPARTY        COUNTERPARTY        ".
011400     05 FILLER PIC X(40) VALUE "COUNTERPARTYNAME    COUNTERPARTY        ".
011500     05 FILLER PIC X(40) VALUE "CP                  COUNTERPARTY        ".
011600     05 FILLER PIC X(40) VALUE "COUNTERPARTYID      COUNTERPARTY        ".
011700     05 FILLER PIC X(40) VALUE "TRADEDATE           TRADEDATE           ".
011800     05 FILLER PIC X(40) VALUE "DATE                TRADEDATE           ".
011900     05 FILLER PIC X(40) VALUE "DATEOFTRADE         TRADEDATE           ".
012000     05 FILLER PIC X(40) VALUE "SETTLEMENTDATE      SETTLEMENTDATE      ".
012100     05 FILLER PIC X(40) VALUE "SETTLEMENT          SETTLEMENTDATE      ".
012200     05 FILLER PIC X(40) VALUE "SETTLEDATE          SETTLEMENTDATE      ".
012300     05 FILLER PIC X(40) VALUE "CURRENCY            CURRENCY            ".
012400     05 FILLER PIC X(40) VALUE "CCY                 CURRENCY            ".
012500     05 FILLER PIC X(40) VALUE "NOTIONALAMOUNT      NOTIONALAMOUNT      ".
012600     05 FILLER PIC X(40) VALUE "NOTIONAL            NOTIONALAMOUNT      ".
012700     05 FILLER PIC X(40) VALUE "PRINCIPAL           NOTIONALAMOUNT      ".
012800     05 FILLER PIC X(40) VALUE "AMOUNT              NOTIONALAMOUNT      ".
012900     05 FILLER PIC X(40) VALUE "INTERESTRATE        INTERESTRATE        ".
013000     05 FILLER PIC X(40) VALUE "RATE                INTERESTRATE        ".
013100     05 FILLER PIC X(40) VALUE "FIXEDRATE           INTERESTRATE        ".
013200     05 FILLER PIC X(40) VALUE "MATURITYDATE        MATURITYDATE        ".
013300     05 FILLER PIC X(40) VALUE "MATURITY            MATURITYDATE        ".
013400 01  WS-ALIAS-LOAD-R REDEFINES WS-ALIAS-LOAD-AREA.
013500     05  WS-ALIAS-LOAD-ENTRY OCCURS 24 TIMES.
013600         10  WS-ALIAS-LOAD-KEY      PIC X(20).
013700         10  WS-ALIAS-LOAD-STDNAME  PIC X(20).
013800*
013900*****************
014000 LINKAGE SECTION.
014100*****************
014200     COPY XTDSTD.
014300 EJECT
014400*******************************************
014500 PROCEDURE DIVISION USING WK-XTDSTD.
014600*******************************************
014700 MAIN-MODULE.
014800     PERFORM A000-LOAD-ALIAS-TABLE
014900        THRU A099-LOAD-ALIAS-TABLE-EX.
015000     PERFORM B000-STANDARDISE-KEY
015100        THRU B099-STANDARDISE-KEY-EX.
015200     IF  WS-TRACE-ON
015300         DISPLAY "TDCXSTD - ALIAS HITS THIS CALL = "
015400                 WK-C-ALIAS-HIT-CTR
015500     END-IF.
015600     GOBACK.
015700*
015800*----------------------------------------------------------------*
015900 A000-LOAD-ALIAS-TABLE.
016000*----------------------------------------------------------------*
016100     PERFORM A050-LOAD-ONE-ALIAS-ENTRY
016200        THRU A059-LOAD-ONE-ALIAS-ENTRY-EX
016300        VARYING WS-ALIAS-SUB FROM 1 BY 1
016400        UNTIL WS-ALIAS-SUB > 24.
016500 A099-LOAD-ALIAS-TABLE-EX.
016600     EXIT.
016700*
016800*----------------------------------------------------------------*
016900 A050-LOAD-ONE-ALIAS-ENTRY.
017000*----------------------------------------------------------------*
017100     MOVE WS-ALIAS-LOAD-KEY (WS-ALIAS-SUB)
017200             TO WS-ALIAS-KEY (WS-ALIAS-SUB).
017300     MOVE WS-ALIAS-LOAD-STDNAME (WS-ALIAS-SUB)
017400             TO WS-ALIAS-STDNAME (WS-ALIAS-SUB).
017500 A059-LOAD-ONE-ALIAS-ENTRY-EX.
017600     EXIT.
017700*
017800*----------------------------------------------------------------*
017900 B000-STANDARDISE-KEY.
018000*----------------------------------------------------------------*
018100     MOVE SPACES             TO WK-XTDSTD-FIELD-NAME.
018200     MOVE WK-XTDSTD-RAW-KEY  TO WS-NORM-KEY.
018300*
018400     PERFORM C000-LOWERCASE-KEY
018500        THRU C099-LOWERCASE-KEY-EX.
018600     PERFORM C100-STRIP-PUNCTUATION
018700        THRU C199-STRIP-PUNCTUATION-EX.
018800*
018900     MOVE SPACES              TO WS-NORM-KEY-20-VALUE.
019000     MOVE WS-NORM-KEY         TO WS-NORM-KEY-20-VALUE.
019100*
019200     SET WS-ALIAS-IX TO 1.
019300     SEARCH WS-ALIAS-ENTRY
019400         AT END
019500             MOVE WS-NORM-KEY-20-VALUE TO WK-XTDSTD-FIELD-NAME
019600         WHEN WS-ALIAS-KEY (WS-ALIAS-IX) = WS-NORM-KEY-20-VALUE
019700             MOVE WS-ALIAS-STDNAME (WS-ALIAS-IX)
019800                     TO WK-XTDSTD-FIELD-NAME
019900             ADD 1 TO WK-C-ALIAS-HIT-CTR
020000     END-SEARCH.
020100 B099-STANDARDISE-KEY-EX.
020200     EXIT.
020300*
020400*----------------------------------------------------------------*
020500 C000-LOWERCASE-KEY.
020600*----------------------------------------------------------------*
020700*    TRIM TRAILING BLANKS ARE IMPLICIT (WS-NORM-KEY IS COMPARED
020800*    LEFT-JUSTIFIED THROUGHOUT) - CONVERT UPPER TO LOWER ONLY.
020900     INSPECT WS-NORM-KEY CONVERTING WS-UPPER-CASE TO WS-LOWER-CASE.
021000 C099-LOWERCASE-KEY-EX.
021100     EXIT.
021200*
021300*----------------------------------------------------------------*
021400 C100-STRIP-PUNCTUATION.
021500*----------------------------------------------------------------*
021600*    REMOVE SPACES, HYPHENS, UNDERSCORES, '#' AND ':' FROM THE
021700*    KEY, LEFT-JUSTIFYING WHAT REMAINS - A CHARACTER AT A TIME,
021800*    THE WAY EVERY OTHER SCAN IN THIS SHOP IS WRITTEN.
021900     MOVE ZERO TO WS-OUT-SUB.
022000     MOVE SPACES TO WS-NORM-KEY-20-VALUE.
022100     PERFORM C150-STRIP-ONE-CHARACTER
022200        THRU C159-STRIP-ONE-CHARACTER-EX
022300        VARYING WS-SCAN-SUB FROM 1 BY 1
022400        UNTIL WS-SCAN-SUB > 30.
022500     MOVE WS-NORM-KEY-20-VALUE TO WS-NORM-KEY.
022600 C199-STRIP-PUNCTUATION-EX.
022700     EXIT.
022800*
022900*----------------------------------------------------------------*
023000 C150-STRIP-ONE-CHARACTER.
023100*----------------------------------------------------------------*
023200     MOVE WS-NORM-KEY (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
023300     IF  WS-ONE-CHAR NOT = SPACE
023400         AND WS-ONE-CHAR NOT = "-"
023500         AND WS-ONE-CHAR NOT = "_"
023600         AND WS-ONE-CHAR NOT = "#"
023700         AND WS-ONE-CHAR NOT = ":"
023800         ADD 1 TO WS-OUT-SUB
023900         IF  WS-OUT-SUB <= 20
024000             MOVE WS-ONE-CHAR
024100                 TO WS-NORM-KEY-20-CHAR (WS-OUT-SUB)
024200         END-IF
024300     END-IF.
024400 C159-STRIP-ONE-CHARACTER-EX.
024500     EXIT.
024600*
024700******************************************************************
024800*************** END OF PROGRAM SOURCE  TDCXSTD *****************
024900******************************************************************
