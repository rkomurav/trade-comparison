000100* HISTORY OF MODIFICATION:
000200*=========================================================================
000300* TAG NAME   DATE        DESCRIPTION
000400*-------------------------------------------------------------------------
000500* TDC005 RKCHEW 05/07/1991 - TRADE DOC COMPARE - PHASE 1
000600*                          - Initial version - linkage record for
000700*                            TDCXNLP entity-enhancement call, carries
000800*                            the whole 8-slot field table for one
000900*                            document so the merge rule can be
001000*                            applied in place
001100* TDC021 HGOHKC 03/06/2000 - REM 2000 RELEASE 1
001200*                          - Added pad filler per shop standard for
001300*                            linkage copybooks. Filler sits outside
001400*                            WK-XTDNLP-FIELD-TABLE so the group MOVE
001500*                            in TDCMAIN keeps byte-for-byte parity
001600*                            with the 640-byte field tables
001700* TDC035 SBNKIM 02/03/2004 - TICKET# HD-3560
001800*                          - Dropped WK-XTDNLP-INPUT / WK-XTDNLP-DOC-
001900*                            FILE-NAME.  Internal audit found the
002000*                            field was set by TDCMAIN but never read
002100*                            inside TDCXNLP - removed rather than
002200*                            carried as dead linkage data.
002300*-------------------------------------------------------------------------
002400 01 WK-XTDNLP.
002500     05 WK-XTDNLP-FIELD-TABLE.
002600        10 WK-XTDNLP-ENTRY OCCURS 8 TIMES
002700                           INDEXED BY WK-XTDNLP-IX.
002800           15 WK-XTDNLP-FIELD-NAME  PIC X(20).
002900           15 WK-XTDNLP-FIELD-VALUE PIC X(60).
003000     05 FILLER                      PIC X(01).
