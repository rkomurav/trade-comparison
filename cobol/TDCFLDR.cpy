000100* ----------------------------------------------------------------*
000200* TDCFLDR.cpybk
000300* STANDARDISED TRADE FIELD RECORD - COMMON LAYOUT FOR BOTH THE
000400* TRADE AGREEMENT EXTRACT AND THE STANDARDISED TERM SHEET EXTRACT.
000500* ONE RECORD PER EXTRACTED FIELD, KEY = FIELD-NAME WITHIN A
000600* SOURCE-DOC-TYPE / DOC-FILE-NAME.
000700* ----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                        *
000900* ----------------------------------------------------------------*
001000* TDC001 - RKCHEW  - 11/03/1991 - TRADE DOC COMPARE - PHASE 1     *
001100*                    - INITIAL VERSION                            *
001200* TDC014 - PLNGEE  - 06/09/1996 - REM 96 RELEASE 2                *
001300*                    - TICKET# HD-2214                            *
001400*                    - WIDENED FIELD-VALUE FROM 40 TO 60 TO       *
001500*                      COVER LONGER NOTIONAL AMOUNT STRINGS       *
001600* TDC022 - HGOHKC  - 03/06/2000 - REM 2000 RELEASE 1              *
001700*                    - ADDED 1-BYTE PAD FILLER TO BRING THE       *
001800*                      RECORD TO AN EVEN BOUNDARY FOR THE NEW     *
001900*                      TAPE-TO-DISK CONVERSION UTILITY            *
002000* ----------------------------------------------------------------*
002100    05  TDF-SOURCE-DOC-TYPE       PIC X(01).
002200        88  TDF-IS-AGREEMENT          VALUE "A".
002300        88  TDF-IS-TERMSHEET          VALUE "T".
002400    05  TDF-DOC-FILE-NAME         PIC X(40).
002500    05  TDF-FIELD-NAME            PIC X(20).
002600    05  TDF-FIELD-VALUE           PIC X(60).
002700    05  FILLER                    PIC X(01).
