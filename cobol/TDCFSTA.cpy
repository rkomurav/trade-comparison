000100* ----------------------------------------------------------------*
000200* TDCFSTA.cpybk
000300* COMMON FILE STATUS / SWITCH WORKING STORAGE FOR TDC MODULES
000400*      COPIED INTO EVERY TDC PROGRAM'S WORKING-STORAGE SECTION
000500* ----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                        *
000700* ----------------------------------------------------------------*
000800* TDC001 - RKCHEW  - 11/03/1991 - TRADE DOC COMPARE - PHASE 1     *
000900*                    - INITIAL VERSION                            *
001000* TDC022 - HGOHKC  - 03/06/2000 - REM 2000 RELEASE 1              *
001100*                    - ADDED PAD FILLER PER SHOP STANDARD FOR     *
001200*                      COMMON WORKING-STORAGE COPYBOOKS           *
001300* ----------------------------------------------------------------*
001400    05  WK-C-FILE-STATUS          PIC X(02) VALUE SPACES.
001500        88  WK-C-SUCCESSFUL              VALUE "00".
001600        88  WK-C-END-OF-FILE             VALUE "10".
001700        88  WK-C-RECORD-NOT-FOUND        VALUE "23" "24".
001800        88  WK-C-DUPLICATE-KEY           VALUE "22".
001900    05  WK-C-VALUE-EMPTY-SW       PIC X(01) VALUE "N".
002000        88  WK-C-VALUE-EMPTY             VALUE "Y".
002100    05  FILLER                    PIC X(01).
