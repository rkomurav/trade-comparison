000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TDCXSIM.
000500 AUTHOR.         R K CHEW.
000600 INSTALLATION.   TRADE SUPPORT SYSTEMS.
000700 DATE-WRITTEN.   03 JUL 1991.
000800 DATE-COMPILED.  03 JUL 1991.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCORE THE SIMILARITY
001200*               OF TWO FIELD VALUES - ONE FROM THE TRADE
001300*               AGREEMENT, ONE FROM THE TERM SHEET - ON A SCALE
001400*               OF 0.0000 TO 1.0000.  BOTH VALUES ARE NORMALISED
001500*               (CURRENCY SIGNS AND COMMAS STRIPPED, RUNS OF
001600*               BLANKS COLLAPSED, CASE FOLDED) BEFORE COMPARISON.
001700*               AN EXACT MATCH OF THE NORMALISED VALUES SCORES
001800*               1.0000; OTHERWISE THE SCORE IS THE PROPORTION OF
001900*               WORDS THE TWO VALUES HAVE IN COMMON (A "JACCARD"
002000*               OVERLAP SCORE - SEE TDCMAIN NARRATIVE).
002100*=================================================================
002200* HISTORY OF MODIFICATION:                                        *
002300*=================================================================
002400*
002500* TDC004 - RKCHEW  - 03/07/1991 - TRADE DOC COMPARE - PHASE 1     *
002600*                    - INITIAL VERSION.                           *
002700*---------------------------------------------------------------*
002800* TDC012 - HGOHKC  - 02/12/1994 - REM 94 RELEASE 3                *
002900*                    - TICKET# HD-1204                            *
003000*                    - STRIP EMBEDDED COMMAS FROM NOTIONAL AND    *
003100*                      RATE FIELDS BEFORE SCORING - DESK REPORTED *
003200*                      "1,000,000" NOT MATCHING "1000000"         *
003300*---------------------------------------------------------------*
003400* TDC018 - PLNGEE  - 21/09/1998 - Y2K REMEDIATION SWEEP           *
003500*                    - TICKET# Y2K-0442                           *
003600*                    - REVIEWED - NO DATE ARITHMETIC IN THIS      *
003700*                      ROUTINE, NO CHANGE REQUIRED, SIGNED OFF.   *
003800*---------------------------------------------------------------*
003900* TDC031 - SBNKIM  - 14/06/2004 - REM 2004 RELEASE 2              *
004000*                    - E-REQUEST# HD-3711                        *
004100*                    - RAISE UNIQUE-WORD TABLE FROM 12 TO 30      *
004200*                      ENTRIES - LONG FREE-TEXT DESCRIPTION       *
004300*                      FIELDS ON STRUCTURED-NOTE TERM SHEETS      *
004400*                      WERE TRUNCATING THE WORD SET               *
004500*---------------------------------------------------------------*
004600* TDC034 - SBNKIM  - 02/03/2004 - TICKET# HD-3560                 *
004700*                    - ADDED WK-C-EXACT-MATCH-CTR TO COUNT EXACT  *
004800*                      MATCHES SCORED THIS CALL, DISPLAYED WITH   *
004900*                      THE SCORE UNDER TRACE.                     *
005000*---------------------------------------------------------------*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES.   UPSI-0 IS WS-TRACE-SWITCH
005900                     ON STATUS IS WS-TRACE-ON
006000                     OFF STATUS IS WS-TRACE-OFF.
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600*
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000* SCRATCH COUNTER - NOT PART OF ANY RECORD - COUNTS THE EXACT
007100* VALUE MATCHES SCORED THIS CALL.  DISPLAYED UNDER TRACE.
007200 77  WK-C-EXACT-MATCH-CTR     PIC S9(05) COMP VALUE ZERO.
007300 01  FILLER                  PIC X(24) VALUE
007400     "** PROGRAM TDCXSIM  **".
007500*
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700 01  WK-C-COMMON.
007800     COPY TDCFSTA.
007900*
008000 01  WS-CONVERSION-TABLES.
008100     05  WS-UPPER-CASE           PIC X(26) VALUE
008200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008300     05  WS-LOWER-CASE           PIC X(26) VALUE
008400         "abcdefghijklmnopqrstuvwxyz".
008500     05  FILLER                  PIC X(01).
008600*
008700 01  WS-SWITCHES.
008800     05  WS-EITHER-EMPTY-SW      PIC X(01) VALUE "N".
008900         88  WS-EITHER-EMPTY            VALUE "Y".
009000     05  WS-EXACT-MATCH-SW       PIC X(01) VALUE "N".
009100         88  WS-EXACT-MATCH             VALUE "Y".
009200     05  WS-WORD-FOUND-SW        PIC X(01) VALUE "N".
009300         88  WS-WORD-FOUND              VALUE "Y".
009400     05  FILLER                  PIC X(01).
009500*
009600 01  WS-WORK-AREA.
009700     05  WS-NORM-VALUE-1         PIC X(60) VALUE SPACES.
009800     05  WS-NORM-VALUE-2         PIC X(60) VALUE SPACES.
009900     05  WS-VALUE-WORK           PIC X(60) VALUE SPACES.
010000     05  WS-CURR-WORD            PIC X(60) VALUE SPACES.
010100     05  WS-CURR-WORD-LEN        PIC S9(04) COMP VALUE ZERO.
010200     05  WS-SCAN-SUB             PIC S9(04) COMP VALUE ZERO.
010300     05  WS-OUT-SUB              PIC S9(04) COMP VALUE ZERO.
010400     05  WS-ONE-CHAR             PIC X(01) VALUE SPACE.
010500     05  WS-SET1-SUB             PIC S9(04) COMP VALUE ZERO.
010600     05  WS-SET1-IX-N            PIC S9(04) COMP VALUE ZERO.
010700     05  WS-SET2-IX-N            PIC S9(04) COMP VALUE ZERO.
010800     05  WS-COMMON-COUNT         PIC S9(04) COMP VALUE ZERO.
010900     05  WS-UNION-SIZE           PIC S9(04) COMP VALUE ZERO.
011000     05  WS-SCORE-WORK           PIC S9(1)V9(4) COMP-3 VALUE ZERO.
011100     05  FILLER                  PIC X(01).
011200*
011300*  WS-VALUE-WORK, REDEFINED SO THE NORMALISE/COLLAPSE SCAN CAN
011400*  ADDRESS IT A BYTE AT A TIME.
011500 01  WS-VALUE-WORK-R REDEFINES WS-VALUE-WORK.
011600     05  WS-VALUE-WORK-CHAR      PIC X(01) OCCURS 60 TIMES.
011700*
011800*  TRACE VIEW OF THE PACKED SIMILARITY SCORE FOR UPSI-0 DUMPS -
011900*  SEE C900-TRACE-SCORE.
012000 01  WS-SCORE-TRACE REDEFINES WS-SCORE-WORK
012100                        PIC S9(5) COMP-3.
012200*
012300* ------------- UNIQUE WORD SETS FOR THE JACCARD SCORE ----------*
012400 01  WS-WORD-SET-1.
012500     05  WS-SET1-COUNT           PIC S9(04) COMP VALUE ZERO.
012600     05  WS-SET1-ENTRY OCCURS 30 TIMES INDEXED BY WS-SET1-IX.
012700         10  WS-SET1-WORD        PIC X(60).
012800     05  FILLER                  PIC X(01).
012900 01  WS-WORD-SET-1-R REDEFINES WS-WORD-SET-1.
013000     05  FILLER                  PIC X(1805).
013100*
013200 01  WS-WORD-SET-2.
013300     05  WS-SET2-COUNT           PIC S9(04) COMP VALUE ZERO.
013400     05  WS-SET2-ENTRY OCCURS 30 TIMES INDEXED BY WS-SET2-IX.
013500         10  WS-SET2-WORD        PIC X(60).
013600     05  FILLER                  PIC X(01).
013700*
013800*****************
013900 LINKAGE SECTION.
014000*****************
014100     COPY XTDSIM.
014200 EJECT
014300*******************************************
014400 PROCEDURE DIVISION USING WK-XTDSIM.
014500*******************************************
014600 MAIN-MODULE.
014700     MOVE ZERO  TO WK-XTDSIM-SCORE.
014800     MOVE "N"   TO WS-EITHER-EMPTY-SW.
014900     MOVE "N"   TO WS-EXACT-MATCH-SW.
015000     PERFORM B000-CHECK-EMPTY-INPUTS
015100        THRU B099-CHECK-EMPTY-INPUTS-EX.
015200     IF  WS-EITHER-EMPTY
015300         GO TO MAIN-MODULE-EX
015400     END-IF.
015500*
015600     MOVE WK-XTDSIM-VALUE-1 TO WS-VALUE-WORK.
015700     PERFORM A100-NORMALIZE-VALUE
015800        THRU A199-NORMALIZE-VALUE-EX.
015900     MOVE WS-VALUE-WORK     TO WS-NORM-VALUE-1.
016000*
016100     MOVE WK-XTDSIM-VALUE-2 TO WS-VALUE-WORK.
016200     PERFORM A100-NORMALIZE-VALUE
016300        THRU A199-NORMALIZE-VALUE-EX.
016400     MOVE WS-VALUE-WORK     TO WS-NORM-VALUE-2.
016500*
016600     PERFORM A400-EXACT-CHECK
016700        THRU A499-EXACT-CHECK-EX.
016800     IF  WS-EXACT-MATCH
016900         GO TO MAIN-MODULE-EX
017000     END-IF.
017100*
017200     PERFORM A500-BUILD-WORD-SETS
017300        THRU A599-BUILD-WORD-SETS-EX.
017400     PERFORM A600-JACCARD-SCORE
017500        THRU A699-JACCARD-SCORE-EX.
017600 MAIN-MODULE-EX.
017700     GOBACK.
017800*
017900*----------------------------------------------------------------*
018000 B000-CHECK-EMPTY-INPUTS.
018100*----------------------------------------------------------------*
018200*    NULL/ABSENT/BLANK-AFTER-TRIM SHORT-CIRCUIT - SCORE STAYS AT
018300*    THE ZERO MOVED IN MAIN-MODULE, NO FURTHER WORK IS DONE.
018400     IF  WK-XTDSIM-VALUE-1 = SPACES
018500         OR WK-XTDSIM-VALUE-2 = SPACES
018600         MOVE "Y" TO WS-EITHER-EMPTY-SW
018700     END-IF.
018800 B099-CHECK-EMPTY-INPUTS-EX.
018900     EXIT.
019000*
019100*----------------------------------------------------------------*
019200 A100-NORMALIZE-VALUE.
019300*----------------------------------------------------------------*
019400*    NORMALISE WS-VALUE-WORK IN PLACE - LOWERCASE, STRIP $ AND
019500*    COMMAS, COLLAPSE RUNS OF BLANKS, LEFT-JUSTIFY.
019600     INSPECT WS-VALUE-WORK CONVERTING WS-UPPER-CASE TO
019700             WS-LOWER-CASE.
019800     INSPECT WS-VALUE-WORK REPLACING ALL "$" BY SPACE
019900                                     ALL "," BY SPACE.
020000     PERFORM C100-COLLAPSE-BLANKS
020100        THRU C199-COLLAPSE-BLANKS-EX.
020200 A199-NORMALIZE-VALUE-EX.
020300     EXIT.
020400*
020500*----------------------------------------------------------------*
020600 C100-COLLAPSE-BLANKS.
020700*----------------------------------------------------------------*
020800*    SCAN LEFT TO RIGHT, DROPPING LEADING BLANKS AND SQUEEZING
020900*    EVERY OTHER RUN OF BLANKS DOWN TO A SINGLE SPACE.
021000     MOVE ZERO   TO WS-OUT-SUB.
021100     MOVE SPACES TO WS-CURR-WORD.
021200     PERFORM C150-COLLAPSE-ONE-CHARACTER
021300        THRU C159-COLLAPSE-ONE-CHARACTER-EX
021400        VARYING WS-SCAN-SUB FROM 1 BY 1
021500        UNTIL WS-SCAN-SUB > 60.
021600     MOVE WS-CURR-WORD TO WS-VALUE-WORK.
021700 C199-COLLAPSE-BLANKS-EX.
021800     EXIT.
021900*
022000*----------------------------------------------------------------*
022100 C150-COLLAPSE-ONE-CHARACTER.
022200*----------------------------------------------------------------*
022300     MOVE WS-VALUE-WORK-CHAR (WS-SCAN-SUB) TO WS-ONE-CHAR.
022400     IF  WS-ONE-CHAR = SPACE
022500         IF  WS-OUT-SUB > 0
022600             AND WS-CURR-WORD (WS-OUT-SUB:1) NOT = SPACE
022700             ADD 1 TO WS-OUT-SUB
022800             MOVE SPACE TO WS-CURR-WORD (WS-OUT-SUB:1)
022900         END-IF
023000     ELSE
023100         ADD 1 TO WS-OUT-SUB
023200         IF  WS-OUT-SUB <= 60
023300             MOVE WS-ONE-CHAR TO WS-CURR-WORD (WS-OUT-SUB:1)
023400         END-IF
023500     END-IF.
023600 C159-COLLAPSE-ONE-CHARACTER-EX.
023700     EXIT.
023800*
023900*----------------------------------------------------------------*
024000 A400-EXACT-CHECK.
024100*----------------------------------------------------------------*
024200     IF  WS-NORM-VALUE-1 = WS-NORM-VALUE-2
024300         MOVE 1.0000 TO WK-XTDSIM-SCORE
024400         ADD 1 TO WK-C-EXACT-MATCH-CTR
024500         MOVE "Y"    TO WS-EXACT-MATCH-SW
024600     ELSE
024700         MOVE "N"    TO WS-EXACT-MATCH-SW
024800     END-IF.
024900 A499-EXACT-CHECK-EX.
025000     EXIT.
025100*
025200*----------------------------------------------------------------*
025300 A500-BUILD-WORD-SETS.
025400*----------------------------------------------------------------*
025500     MOVE ZERO   TO WS-SET1-COUNT WS-SET2-COUNT.
025600     MOVE ZERO   TO WS-CURR-WORD-LEN.
025700     MOVE SPACES TO WS-CURR-WORD.
025800     PERFORM C200-SCAN-CHAR-INTO-SET1
025900        THRU C259-SCAN-CHAR-INTO-SET1-EX
026000        VARYING WS-SCAN-SUB FROM 1 BY 1
026100        UNTIL WS-SCAN-SUB > 60.
026200     IF  WS-CURR-WORD-LEN > 0
026300         PERFORM C300-ADD-WORD-TO-SET1
026400            THRU C359-ADD-WORD-TO-SET1-EX
026500     END-IF.
026600*
026700     MOVE ZERO   TO WS-CURR-WORD-LEN.
026800     MOVE SPACES TO WS-CURR-WORD.
026900     PERFORM C400-SCAN-CHAR-INTO-SET2
027000        THRU C459-SCAN-CHAR-INTO-SET2-EX
027100        VARYING WS-SCAN-SUB FROM 1 BY 1
027200        UNTIL WS-SCAN-SUB > 60.
027300     IF  WS-CURR-WORD-LEN > 0
027400         PERFORM C500-ADD-WORD-TO-SET2
027500            THRU C559-ADD-WORD-TO-SET2-EX
027600     END-IF.
027700 A599-BUILD-WORD-SETS-EX.
027800     EXIT.
027900*
028000*----------------------------------------------------------------*
028100 C200-SCAN-CHAR-INTO-SET1.
028200*----------------------------------------------------------------*
028300     MOVE WS-NORM-VALUE-1 (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
028400     IF  WS-ONE-CHAR = SPACE
028500         IF  WS-CURR-WORD-LEN > 0
028600             PERFORM C300-ADD-WORD-TO-SET1
028700                THRU C359-ADD-WORD-TO-SET1-EX
028800             MOVE SPACES TO WS-CURR-WORD
028900             MOVE ZERO   TO WS-CURR-WORD-LEN
029000         END-IF
029100     ELSE
029200         ADD 1 TO WS-CURR-WORD-LEN
029300         IF  WS-CURR-WORD-LEN <= 60
029400             MOVE WS-ONE-CHAR
029500                 TO WS-CURR-WORD (WS-CURR-WORD-LEN:1)
029600         END-IF
029700     END-IF.
029800 C259-SCAN-CHAR-INTO-SET1-EX.
029900     EXIT.
030000*
030100*----------------------------------------------------------------*
030200 C300-ADD-WORD-TO-SET1.
030300*----------------------------------------------------------------*
030400*    ADD WS-CURR-WORD TO SET 1 UNLESS IT IS ALREADY PRESENT -
030500*    SET SEMANTICS, NOT MULTISET.
030600     MOVE "N" TO WS-WORD-FOUND-SW.
030700     MOVE ZERO TO WS-SET1-IX-N.
030800     PERFORM C310-CHECK-ONE-SET1-WORD
030900        THRU C319-CHECK-ONE-SET1-WORD-EX
031000        VARYING WS-SET1-IX-N FROM 1 BY 1
031100        UNTIL WS-SET1-IX-N > WS-SET1-COUNT
031200        OR WS-WORD-FOUND.
031300     IF  NOT WS-WORD-FOUND
031400         AND WS-SET1-COUNT < 30
031500         ADD 1 TO WS-SET1-COUNT
031600         MOVE WS-CURR-WORD TO WS-SET1-WORD (WS-SET1-COUNT)
031700     END-IF.
031800 C359-ADD-WORD-TO-SET1-EX.
031900     EXIT.
032000*
032100*----------------------------------------------------------------*
032200 C310-CHECK-ONE-SET1-WORD.
032300*----------------------------------------------------------------*
032400     IF  WS-SET1-WORD (WS-SET1-IX-N) = WS-CURR-WORD
032500         MOVE "Y" TO WS-WORD-FOUND-SW
032600     END-IF.
032700 C319-CHECK-ONE-SET1-WORD-EX.
032800     EXIT.
032900*
033000*----------------------------------------------------------------*
033100 C400-SCAN-CHAR-INTO-SET2.
033200*----------------------------------------------------------------*
033300     MOVE WS-NORM-VALUE-2 (WS-SCAN-SUB:1) TO WS-ONE-CHAR.
033400     IF  WS-ONE-CHAR = SPACE
033500         IF  WS-CURR-WORD-LEN > 0
033600             PERFORM C500-ADD-WORD-TO-SET2
033700                THRU C559-ADD-WORD-TO-SET2-EX
033800             MOVE SPACES TO WS-CURR-WORD
033900             MOVE ZERO   TO WS-CURR-WORD-LEN
034000         END-IF
034100     ELSE
034200         ADD 1 TO WS-CURR-WORD-LEN
034300         IF  WS-CURR-WORD-LEN <= 60
034400             MOVE WS-ONE-CHAR
034500                 TO WS-CURR-WORD (WS-CURR-WORD-LEN:1)
034600         END-IF
034700     END-IF.
034800 C459-SCAN-CHAR-INTO-SET2-EX.
034900     EXIT.
035000*
035100*----------------------------------------------------------------*
035200 C500-ADD-WORD-TO-SET2.
035300*----------------------------------------------------------------*
035400     MOVE "N" TO WS-WORD-FOUND-SW.
035500     MOVE ZERO TO WS-SET2-IX-N.
035600     PERFORM C510-CHECK-ONE-SET2-WORD
035700        THRU C519-CHECK-ONE-SET2-WORD-EX
035800        VARYING WS-SET2-IX-N FROM 1 BY 1
035900        UNTIL WS-SET2-IX-N > WS-SET2-COUNT
036000        OR WS-WORD-FOUND.
036100     IF  NOT WS-WORD-FOUND
036200         AND WS-SET2-COUNT < 30
036300         ADD 1 TO WS-SET2-COUNT
036400         MOVE WS-CURR-WORD TO WS-SET2-WORD (WS-SET2-COUNT)
036500     END-IF.
036600 C559-ADD-WORD-TO-SET2-EX.
036700     EXIT.
036800*
036900*----------------------------------------------------------------*
037000 C510-CHECK-ONE-SET2-WORD.
037100*----------------------------------------------------------------*
037200     IF  WS-SET2-WORD (WS-SET2-IX-N) = WS-CURR-WORD
037300         MOVE "Y" TO WS-WORD-FOUND-SW
037400     END-IF.
037500 C519-CHECK-ONE-SET2-WORD-EX.
037600     EXIT.
037700*
037800*----------------------------------------------------------------*
037900 A600-JACCARD-SCORE.
038000*----------------------------------------------------------------*
038100     MOVE ZERO TO WS-COMMON-COUNT.
038200     PERFORM C600-COUNT-ONE-COMMON-WORD
038300        THRU C659-COUNT-ONE-COMMON-WORD-EX
038400        VARYING WS-SET1-SUB FROM 1 BY 1
038500        UNTIL WS-SET1-SUB > WS-SET1-COUNT.
038600*
038700     COMPUTE WS-UNION-SIZE =
038800         WS-SET1-COUNT + WS-SET2-COUNT - WS-COMMON-COUNT.
038900     IF  WS-UNION-SIZE = 0
039000         MOVE ZERO TO WK-XTDSIM-SCORE
039100     ELSE
039200         COMPUTE WK-XTDSIM-SCORE ROUNDED =
039300             WS-COMMON-COUNT / WS-UNION-SIZE
039400     END-IF.
039500     PERFORM C900-TRACE-SCORE THRU C959-TRACE-SCORE-EX.
039600 A699-JACCARD-SCORE-EX.
039700     EXIT.
039800*
039900*----------------------------------------------------------------*
040000 C600-COUNT-ONE-COMMON-WORD.
040100*----------------------------------------------------------------*
040200     MOVE "N" TO WS-WORD-FOUND-SW.
040300     MOVE ZERO TO WS-SET2-IX-N.
040400     PERFORM C510-CHECK-ONE-SET2-WORD-VS-SET1
040500        THRU C519-CHECK-ONE-SET2-WORD-VS-SET1-EX
040600        VARYING WS-SET2-IX-N FROM 1 BY 1
040700        UNTIL WS-SET2-IX-N > WS-SET2-COUNT
040800        OR WS-WORD-FOUND.
040900     IF  WS-WORD-FOUND
041000         ADD 1 TO WS-COMMON-COUNT
041100     END-IF.
041200 C659-COUNT-ONE-COMMON-WORD-EX.
041300     EXIT.
041400*
041500*----------------------------------------------------------------*
041600 C510-CHECK-ONE-SET2-WORD-VS-SET1.
041700*----------------------------------------------------------------*
041800     IF  WS-SET2-WORD (WS-SET2-IX-N) = WS-SET1-WORD (WS-SET1-SUB)
041900         MOVE "Y" TO WS-WORD-FOUND-SW
042000     END-IF.
042100 C519-CHECK-ONE-SET2-WORD-VS-SET1-EX.
042200     EXIT.
042300*
042400*----------------------------------------------------------------*
042500 C900-TRACE-SCORE.
042600*----------------------------------------------------------------*
042700*    UPSI-0 ON AT THE OPERATOR PANEL WRITES THE SCALED SCORE TO
042800*    THE JOB LOG FOR THE DESK TO CHECK A DISPUTED COMPARE RUN.
042900     IF  WS-TRACE-ON
043000         MOVE WK-XTDSIM-SCORE TO WS-SCORE-WORK
043100         DISPLAY "TDCXSIM SCORE=" WS-SCORE-TRACE
043200         DISPLAY "TDCXSIM EXACT MATCHES SO FAR="
043300                 WK-C-EXACT-MATCH-CTR
043400     END-IF.
043500 C959-TRACE-SCORE-EX.
043600     EXIT.
043700*
043800******************************************************************
043900*************** END OF PROGRAM SOURCE  TDCXSIM *****************
044000******************************************************************
