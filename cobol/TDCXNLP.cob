000100************************
000200 IDENTIFICATION DIVISION.
000300************************
000400 PROGRAM-ID.     TDCXNLP.
000500 AUTHOR.         R K CHEW.
000600 INSTALLATION.   TRADE SUPPORT SYSTEMS.
000700 DATE-WRITTEN.   05 JUL 1991.
000800 DATE-COMPILED.  05 JUL 1991.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO "GUESS" A FEW OF THE
001200*               EIGHT STANDARD TRADE FIELDS OUT OF FREE-TEXT WHEN
001300*               THE DOCUMENT'S FIELD TABLE DID NOT ALREADY CARRY
001400*               THEM.  IT REBUILDS A FLAT LINE OF TEXT FROM THE
001500*               FIELD TABLE, TOKENISES IT ON BLANKS, AND SCANS THE
001600*               TOKENS FOR A FIXED SET OF "TRIGGER WORD" PAIRS
001700*               (E.G. "TRADE" FOLLOWED BY "DATE").  A FIELD IS ONLY
001800*               EVER FILLED IN THIS WAY IF IT IS CURRENTLY MISSING
001900*               OR BLANK - A VALUE THE DOCUMENT ALREADY CARRIES IS
002000*               NEVER OVERWRITTEN BY THIS ROUTINE.
002100*=================================================================
002200* HISTORY OF MODIFICATION:                                        *
002300*=================================================================
002400*
002500* TDC005 - RKCHEW  - 05/07/1991 - TRADE DOC COMPARE - PHASE 1     *
002600*                    - INITIAL VERSION.                           *
002700*---------------------------------------------------------------*
002800* TDC013 - HGOHKC  - 09/12/1994 - REM 94 RELEASE 3                *
002900*                    - TICKET# HD-1204                            *
003000*                    - ADD "TRADE"/"ID" TRIGGER PAIR - TERM       *
003100*                      SHEETS FROM THE LONDON DESK CARRY THE      *
003200*                      TRADE ID ONLY IN THE COVERING NOTE TEXT    *
003300*---------------------------------------------------------------*
003400* TDC018 - PLNGEE  - 21/09/1998 - Y2K REMEDIATION SWEEP           *
003500*                    - TICKET# Y2K-0442                           *
003600*                    - REVIEWED - NO DATE ARITHMETIC IN THIS      *
003700*                      ROUTINE, NO CHANGE REQUIRED, SIGNED OFF.   *
003800*---------------------------------------------------------------*
003900* TDC027 - SBNKIM  - 18/02/2003 - REM 2003 RELEASE 1              *
004000*                    - E-REQUEST# HD-3390                        *
004100*                    - RAISE TOKEN TABLE FROM 40 TO 60 ENTRIES -  *
004200*                      STRUCTURED NOTE TERM SHEETS WERE           *
004300*                      OVERFLOWING THE TOKEN TABLE                *
004400*---------------------------------------------------------------*
004500* TDC035 - SBNKIM  - 02/03/2004 - TICKET# HD-3560                 *
004600*                    - ADDED WK-C-MERGE-CTR TO COUNT FIELDS       *
004700*                      ACTUALLY FILLED FROM FREE TEXT THIS CALL,  *
004800*                      DISPLAYED UNDER TRACE BEFORE GOBACK.       *
004900*                    - DROPPED WK-XTDNLP-DOC-FILE-NAME FROM       *
005000*                      XTDNLP - INTERNAL AUDIT NOTED THE FIELD    *
005100*                      WAS NEVER READ BY THIS ROUTINE, ONLY SET   *
005200*                      BY THE CALLER.  TDCMAIN NO LONGER MOVES    *
005300*                      A DOCUMENT NAME INTO IT.                   *
005400*---------------------------------------------------------------*
005500 EJECT
005600*********************
005700 ENVIRONMENT DIVISION.
005800*********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-AS400.
006100 OBJECT-COMPUTER. IBM-AS400.
006200 SPECIAL-NAMES.   UPSI-0 IS WS-TRACE-SWITCH
006300                     ON STATUS IS WS-TRACE-ON
006400                     OFF STATUS IS WS-TRACE-OFF.
006500 EJECT
006600**************
006700 DATA DIVISION.
006800**************
006900 FILE SECTION.
007000*
007100************************
007200 WORKING-STORAGE SECTION.
007300************************
007400* SCRATCH COUNTER - NOT PART OF ANY RECORD - COUNTS THE FIELDS
007500* ACTUALLY FILLED FROM FREE TEXT THIS CALL.  DISPLAYED UNDER
007600* TRACE BEFORE GOBACK.
007700 77  WK-C-MERGE-CTR           PIC S9(05) COMP VALUE ZERO.
007800 01  FILLER                  PIC X(24) VALUE
007900     "** PROGRAM TDCXNLP  **".
008000*
008100* ------------------ PROGRAM WORKING STORAGE -------------------*
008200 01  WK-C-COMMON.
008300     COPY TDCFSTA.
008400*
008500 01  WS-CONVERSION-TABLES.
008600     05  WS-UPPER-CASE           PIC X(26) VALUE
008700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008800     05  WS-LOWER-CASE           PIC X(26) VALUE
008900         "abcdefghijklmnopqrstuvwxyz".
009000     05  FILLER                  PIC X(01).
009100*
009200 01  WS-SWITCHES.
009300     05  WS-FOUND-NONBLANK-SW    PIC X(01) VALUE "N".
009400         88  WS-FOUND-NONBLANK          VALUE "Y".
009500     05  FILLER                  PIC X(01).
009600*
009700 01  WS-WORK-AREA.
009800     05  WS-RAW-TEXT             PIC X(700) VALUE SPACES.
009900     05  WS-APPEND-SOURCE        PIC X(60)  VALUE SPACES.
010000     05  WS-APPEND-LEN           PIC S9(04) COMP VALUE ZERO.
010100     05  WS-DEST-START           PIC S9(04) COMP VALUE ZERO.
010200     05  WS-OUT-SUB              PIC S9(04) COMP VALUE ZERO.
010300     05  WS-SCAN-SUB             PIC S9(04) COMP VALUE ZERO.
010400     05  WS-ONE-CHAR             PIC X(01)  VALUE SPACE.
010500     05  WS-CURR-TOKEN           PIC X(30)  VALUE SPACES.
010600     05  WS-CURR-TOKEN-LEN       PIC S9(04) COMP VALUE ZERO.
010700     05  WS-TOKEN-COUNT          PIC S9(04) COMP VALUE ZERO.
010800     05  WS-TRIG-SUB             PIC S9(04) COMP VALUE ZERO.
010900     05  WS-TOK-SUB              PIC S9(04) COMP VALUE ZERO.
011000     05  FILLER                  PIC X(01).
011100*
011200*  WS-RAW-TEXT, REDEFINED SO THE TOKENISER CAN ADDRESS IT A BYTE
011300*  AT A TIME.
011400 01  WS-RAW-TEXT-R REDEFINES WS-RAW-TEXT.
011500     05  WS-RAW-TEXT-CHAR        PIC X(01) OCCURS 700 TIMES.
011600*
011700* --------------------- FLAT TOKEN TABLE -------------------------*
011800 01  WS-TOKEN-TABLE.
011900     05  WS-TOKEN-ENTRY OCCURS 60 TIMES
012000                         INDEXED BY WS-TOK-IX PIC X(30).
012100     05  FILLER                  PIC X(01).
012200*
012300* ---------------- FIXED NLP TRIGGER-PAIR TABLE ------------------*
012400*    TOKEN-1 (20) / TOKEN-2 (20) / WIDTH (1) / STANDARD FIELD (20)
012500 01  WS-TRIGGER-TABLE.
012600     05  WS-TRIG-ENTRY OCCURS 7 TIMES
012700                        INDEXED BY WS-TRIG-IX.
012800         10  WS-TRIG-TOKEN-1     PIC X(20).
012900         10  WS-TRIG-TOKEN-2     PIC X(20).
013000         10  WS-TRIG-WIDTH       PIC X(01).
013100         10  WS-TRIG-FIELDNAME   PIC X(20).
013200 01  WS-TRIGGER-TABLE-R REDEFINES WS-TRIGGER-TABLE.
013300     05  WS-TRIG-PAIR OCCURS 7 TIMES PIC X(61).
013400*
013500 01  WS-TRIGGER-LOAD-AREA.
013600     05  FILLER PIC X(20) VALUE "TRADE".
013700     05  FILLER PIC X(20) VALUE "DATE".
013800     05  FILLER PIC X(01) VALUE "2".
013900     05  FILLER PIC X(20) VALUE "TRADEDATE".
014000     05  FILLER PIC X(20) VALUE "SETTLEMENT".
014100     05  FILLER PIC X(20) VALUE "DATE".
014200     05  FILLER PIC X(01) VALUE "2".
014300     05  FILLER PIC X(20) VALUE "SETTLEMENTDATE".
014400     05  FILLER PIC X(20) VALUE "MATURITY".
014500     05  FILLER PIC X(20) VALUE "DATE".
014600     05  FILLER PIC X(01) VALUE "2".
014700     05  FILLER PIC X(20) VALUE "MATURITYDATE".
014800     05  FILLER PIC X(20) VALUE "NOTIONAL".
014900     05  FILLER PIC X(20) VALUE "AMOUNT".
015000     05  FILLER PIC X(01) VALUE "2".
015100     05  FILLER PIC X(20) VALUE "NOTIONALAMOUNT".
015200     05  FILLER PIC X(20) VALUE "INTEREST".
015300     05  FILLER PIC X(20) VALUE "RATE".
015400     05  FILLER PIC X(01) VALUE "2".
015500     05  FILLER PIC X(20) VALUE "INTERESTRATE".
015600     05  FILLER PIC X(20) VALUE "COUNTERPARTY".
015700     05  FILLER PIC X(20) VALUE " ".
015800     05  FILLER PIC X(01) VALUE "1".
015900     05  FILLER PIC X(20) VALUE "COUNTERPARTY".
016000     05  FILLER PIC X(20) VALUE "TRADE".
016100     05  FILLER PIC X(20) VALUE "ID".
016200     05  FILLER PIC X(01) VALUE "2".
016300     05  FILLER PIC X(20) VALUE "TRADEID".
016400 01  WS-TRIGGER-LOAD-R REDEFINES WS-TRIGGER-LOAD-AREA.
016500     05  WS-TRIG-LOAD-ENTRY OCCURS 7 TIMES.
016600         10  WS-TRIG-LOAD-TOKEN-1     PIC X(20).
016700         10  WS-TRIG-LOAD-TOKEN-2     PIC X(20).
016800         10  WS-TRIG-LOAD-WIDTH       PIC X(01).
016900         10  WS-TRIG-LOAD-FIELDNAME   PIC X(20).
017000*
017100* ------------- CANDIDATE VALUES FOUND BY THE SCAN ---------------*
017200*    ONE ENTRY PER TRIGGER TABLE ROW, SAME SUBSCRIPT.
017300 01  WS-CANDIDATE-TABLE.
017400     05  WS-CAND-ENTRY OCCURS 7 TIMES.
017500         10  WS-CAND-VALUE        PIC X(60).
017600         10  WS-CAND-FOUND-SW     PIC X(01).
017700             88  WS-CAND-FOUND           VALUE "Y".
017800     05  FILLER                   PIC X(01).
017900*
018000****************
018100 LINKAGE SECTION.
018200****************
018300     COPY XTDNLP.
018400 EJECT
018500******************************************
018600 PROCEDURE DIVISION USING WK-XTDNLP.
018700******************************************
018800 MAIN-MODULE.
018900     PERFORM A100-BUILD-RAW-TEXT
019000        THRU A199-BUILD-RAW-TEXT-EX.
019100     PERFORM A150-UPPERCASE-RAW-TEXT
019200        THRU A159-UPPERCASE-RAW-TEXT-EX.
019300     PERFORM A200-TOKENIZE-RAW-TEXT
019400        THRU A299-TOKENIZE-RAW-TEXT-EX.
019500     PERFORM A300-LOAD-TRIGGER-TABLE
019600        THRU A399-LOAD-TRIGGER-TABLE-EX.
019700     PERFORM A400-SCAN-ALL-TRIGGERS
019800        THRU A499-SCAN-ALL-TRIGGERS-EX.
019900     PERFORM A500-MERGE-CANDIDATES
020000        THRU A599-MERGE-CANDIDATES-EX.
020100     IF  WS-TRACE-ON
020200         DISPLAY "TDCXNLP - FIELDS MERGED THIS CALL = "
020300                 WK-C-MERGE-CTR
020400     END-IF.
020500     GOBACK.
020600*
020700*----------------------------------------------------------------*
020800 A100-BUILD-RAW-TEXT.
020900*----------------------------------------------------------------*
021000*    REBUILD "FIELD-NAME  FIELD-VALUE  FIELD-NAME  FIELD-VALUE..."
021100*    FOR EVERY SLOT THAT CURRENTLY HAS A VALUE - MISSING/BLANK
021200*    SLOTS CONTRIBUTE NOTHING, THE SAME AS AN ABSENT MAP ENTRY.
021300     MOVE SPACES TO WS-RAW-TEXT.
021400     MOVE 1 TO WS-OUT-SUB.
021500     PERFORM A110-APPEND-ONE-SLOT
021600        THRU A119-APPEND-ONE-SLOT-EX
021700        VARYING WK-XTDNLP-IX FROM 1 BY 1
021800        UNTIL WK-XTDNLP-IX > 8.
021900 A199-BUILD-RAW-TEXT-EX.
022000     EXIT.
022100*
022200*----------------------------------------------------------------*
022300 A110-APPEND-ONE-SLOT.
022400*----------------------------------------------------------------*
022500     IF  WK-XTDNLP-FIELD-VALUE (WK-XTDNLP-IX) NOT = SPACES
022600         MOVE WK-XTDNLP-FIELD-NAME (WK-XTDNLP-IX) TO WS-APPEND-SOURCE
022700         PERFORM C000-COMPUTE-APPEND-LEN
022800            THRU C099-COMPUTE-APPEND-LEN-EX
022900         IF  WS-APPEND-LEN > 0
023000             PERFORM B100-APPEND-TEXT
023100                THRU B199-APPEND-TEXT-EX
023200         END-IF
023300         MOVE WK-XTDNLP-FIELD-VALUE (WK-XTDNLP-IX) TO WS-APPEND-SOURCE
023400         PERFORM C000-COMPUTE-APPEND-LEN
023500            THRU C099-COMPUTE-APPEND-LEN-EX
023600         IF  WS-APPEND-LEN > 0
023700             PERFORM B100-APPEND-TEXT
023800                THRU B199-APPEND-TEXT-EX
023900         END-IF
024000     END-IF.
024100 A119-APPEND-ONE-SLOT-EX.
024200     EXIT.
024300*
024400*----------------------------------------------------------------*
024500 C000-COMPUTE-APPEND-LEN.
024600*----------------------------------------------------------------*
024700*    RIGHTMOST NON-BLANK POSITION OF WS-APPEND-SOURCE, SCANNING
024800*    BACKWARDS - GIVES THE TRIMMED LENGTH TO APPEND.
024900     MOVE "N"  TO WS-FOUND-NONBLANK-SW.
025000     MOVE ZERO TO WS-APPEND-LEN.
025100     PERFORM C010-CHECK-ONE-POSITION
025200        THRU C019-CHECK-ONE-POSITION-EX
025300        VARYING WS-SCAN-SUB FROM 60 BY -1
025400        UNTIL WS-SCAN-SUB < 1
025500        OR WS-FOUND-NONBLANK.
025600 C099-COMPUTE-APPEND-LEN-EX.
025700     EXIT.
025800*
025900*----------------------------------------------------------------*
026000 C010-CHECK-ONE-POSITION.
026100*----------------------------------------------------------------*
026200     IF  WS-APPEND-SOURCE (WS-SCAN-SUB:1) NOT = SPACE
026300         MOVE WS-SCAN-SUB TO WS-APPEND-LEN
026400         MOVE "Y" TO WS-FOUND-NONBLANK-SW
026500     END-IF.
026600 C019-CHECK-ONE-POSITION-EX.
026700     EXIT.
026800*
026900*----------------------------------------------------------------*
027000 B100-APPEND-TEXT.
027100*----------------------------------------------------------------*
027200*    COPY WS-APPEND-SOURCE(1:WS-APPEND-LEN) ONTO THE END OF
027300*    WS-RAW-TEXT, LEAVING ONE BLANK AS A WORD SEPARATOR.
027400     MOVE WS-OUT-SUB TO WS-DEST-START.
027500     MOVE WS-APPEND-SOURCE (1:WS-APPEND-LEN)
027600         TO WS-RAW-TEXT (WS-DEST-START:WS-APPEND-LEN).
027700     COMPUTE WS-OUT-SUB = WS-DEST-START + WS-APPEND-LEN + 1.
027800 B199-APPEND-TEXT-EX.
027900     EXIT.
028000*
028100*----------------------------------------------------------------*
028200 A150-UPPERCASE-RAW-TEXT.
028300*----------------------------------------------------------------*
028400*    TRIGGER TABLE IS HELD UPPERCASE - FOLD THE REBUILT TEXT TO
028500*    MATCH SO THE COMPARE IS CASE-INSENSITIVE.
028600     INSPECT WS-RAW-TEXT CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.
028700 A159-UPPERCASE-RAW-TEXT-EX.
028800     EXIT.
028900*
029000*----------------------------------------------------------------*
029100 A200-TOKENIZE-RAW-TEXT.
029200*----------------------------------------------------------------*
029300     MOVE ZERO   TO WS-TOKEN-COUNT.
029400     MOVE ZERO   TO WS-CURR-TOKEN-LEN.
029500     MOVE SPACES TO WS-CURR-TOKEN.
029600     PERFORM C200-SCAN-CHAR-FOR-TOKEN
029700        THRU C259-SCAN-CHAR-FOR-TOKEN-EX
029800        VARYING WS-SCAN-SUB FROM 1 BY 1
029900        UNTIL WS-SCAN-SUB > 700.
030000     IF  WS-CURR-TOKEN-LEN > 0
030100         PERFORM C300-ADD-TOKEN
030200            THRU C359-ADD-TOKEN-EX
030300     END-IF.
030400 A299-TOKENIZE-RAW-TEXT-EX.
030500     EXIT.
030600*
030700*----------------------------------------------------------------*
030800 C200-SCAN-CHAR-FOR-TOKEN.
030900*----------------------------------------------------------------*
031000     MOVE WS-RAW-TEXT-CHAR (WS-SCAN-SUB) TO WS-ONE-CHAR.
031100     IF  WS-ONE-CHAR = SPACE
031200         IF  WS-CURR-TOKEN-LEN > 0
031300             PERFORM C300-ADD-TOKEN
031400                THRU C359-ADD-TOKEN-EX
031500             MOVE SPACES TO WS-CURR-TOKEN
031600             MOVE ZERO   TO WS-CURR-TOKEN-LEN
031700         END-IF
031800     ELSE
031900         ADD 1 TO WS-CURR-TOKEN-LEN
032000         IF  WS-CURR-TOKEN-LEN <= 30
032100             MOVE WS-ONE-CHAR TO WS-CURR-TOKEN (WS-CURR-TOKEN-LEN:1)
032200         END-IF
032300     END-IF.
032400 C259-SCAN-CHAR-FOR-TOKEN-EX.
032500     EXIT.
032600*
032700*----------------------------------------------------------------*
032800 C300-ADD-TOKEN.
032900*----------------------------------------------------------------*
033000     IF  WS-TOKEN-COUNT < 60
033100         ADD 1 TO WS-TOKEN-COUNT
033200         MOVE WS-CURR-TOKEN TO WS-TOKEN-ENTRY (WS-TOKEN-COUNT)
033300     END-IF.
033400 C359-ADD-TOKEN-EX.
033500     EXIT.
033600*
033700*----------------------------------------------------------------*
033800 A300-LOAD-TRIGGER-TABLE.
033900*----------------------------------------------------------------*
034000     PERFORM C400-LOAD-ONE-TRIGGER
034100        THRU C459-LOAD-ONE-TRIGGER-EX
034200        VARYING WS-TRIG-SUB FROM 1 BY 1
034300        UNTIL WS-TRIG-SUB > 7.
034400 A399-LOAD-TRIGGER-TABLE-EX.
034500     EXIT.
034600*
034700*----------------------------------------------------------------*
034800 C400-LOAD-ONE-TRIGGER.
034900*----------------------------------------------------------------*
035000     MOVE WS-TRIG-LOAD-TOKEN-1   (WS-TRIG-SUB)
035100         TO WS-TRIG-TOKEN-1      (WS-TRIG-SUB).
035200     MOVE WS-TRIG-LOAD-TOKEN-2   (WS-TRIG-SUB)
035300         TO WS-TRIG-TOKEN-2      (WS-TRIG-SUB).
035400     MOVE WS-TRIG-LOAD-WIDTH     (WS-TRIG-SUB)
035500         TO WS-TRIG-WIDTH        (WS-TRIG-SUB).
035600     MOVE WS-TRIG-LOAD-FIELDNAME (WS-TRIG-SUB)
035700         TO WS-TRIG-FIELDNAME    (WS-TRIG-SUB).
035800 C459-LOAD-ONE-TRIGGER-EX.
035900     EXIT.
036000*
036100*----------------------------------------------------------------*
036200 A400-SCAN-ALL-TRIGGERS.
036300*----------------------------------------------------------------*
036400     PERFORM C500-INIT-ONE-CANDIDATE
036500        THRU C559-INIT-ONE-CANDIDATE-EX
036600        VARYING WS-TRIG-SUB FROM 1 BY 1
036700        UNTIL WS-TRIG-SUB > 7.
036800     PERFORM C600-SCAN-ONE-TRIGGER
036900        THRU C659-SCAN-ONE-TRIGGER-EX
037000        VARYING WS-TRIG-SUB FROM 1 BY 1
037100        UNTIL WS-TRIG-SUB > 7.
037200 A499-SCAN-ALL-TRIGGERS-EX.
037300     EXIT.
037400*
037500*----------------------------------------------------------------*
037600 C500-INIT-ONE-CANDIDATE.
037700*----------------------------------------------------------------*
037800     MOVE SPACES TO WS-CAND-VALUE (WS-TRIG-SUB).
037900     MOVE "N"    TO WS-CAND-FOUND-SW (WS-TRIG-SUB).
038000 C559-INIT-ONE-CANDIDATE-EX.
038100     EXIT.
038200*
038300*----------------------------------------------------------------*
038400 C600-SCAN-ONE-TRIGGER.
038500*----------------------------------------------------------------*
038600*    LEFT TO RIGHT OVER THE WHOLE TOKEN TABLE - A LATER MATCH
038700*    FOR THIS TRIGGER ROW OVERWRITES AN EARLIER ONE.
038800     PERFORM C610-CHECK-ONE-TOKEN-POSITION
038900        THRU C619-CHECK-ONE-TOKEN-POSITION-EX
039000        VARYING WS-TOK-SUB FROM 1 BY 1
039100        UNTIL WS-TOK-SUB > WS-TOKEN-COUNT.
039200 C659-SCAN-ONE-TRIGGER-EX.
039300     EXIT.
039400*
039500*----------------------------------------------------------------*
039600 C610-CHECK-ONE-TOKEN-POSITION.
039700*----------------------------------------------------------------*
039800*    WIDTH "2" TRIGGERS NEED TOKEN(I)/TOKEN(I+1) TO MATCH, VALUE
039900*    IS TOKEN(I+2).  WIDTH "1" (COUNTERPARTY) NEEDS ONLY TOKEN(I)
040000*    TO MATCH, VALUE IS TOKEN(I+1) - SEE BUSINESS RULES, UNIT 3.
040100     IF  WS-TRIG-WIDTH (WS-TRIG-SUB) = "2"
040200         IF  WS-TOK-SUB + 2 <= WS-TOKEN-COUNT
040300             AND WS-TOKEN-ENTRY (WS-TOK-SUB) =
040400                 WS-TRIG-TOKEN-1 (WS-TRIG-SUB)
040500             AND WS-TOKEN-ENTRY (WS-TOK-SUB + 1) =
040600                 WS-TRIG-TOKEN-2 (WS-TRIG-SUB)
040700             MOVE WS-TOKEN-ENTRY (WS-TOK-SUB + 2)
040800                 TO WS-CAND-VALUE (WS-TRIG-SUB)
040900             MOVE "Y" TO WS-CAND-FOUND-SW (WS-TRIG-SUB)
041000         END-IF
041100     ELSE
041200         IF  WS-TOK-SUB + 1 <= WS-TOKEN-COUNT
041300             AND WS-TOKEN-ENTRY (WS-TOK-SUB) =
041400                 WS-TRIG-TOKEN-1 (WS-TRIG-SUB)
041500             MOVE WS-TOKEN-ENTRY (WS-TOK-SUB + 1)
041600                 TO WS-CAND-VALUE (WS-TRIG-SUB)
041700             MOVE "Y" TO WS-CAND-FOUND-SW (WS-TRIG-SUB)
041800         END-IF
041900     END-IF.
042000 C619-CHECK-ONE-TOKEN-POSITION-EX.
042100     EXIT.
042200*
042300*----------------------------------------------------------------*
042400 A500-MERGE-CANDIDATES.
042500*----------------------------------------------------------------*
042600     PERFORM C700-MERGE-ONE-CANDIDATE
042700        THRU C759-MERGE-ONE-CANDIDATE-EX
042800        VARYING WS-TRIG-SUB FROM 1 BY 1
042900        UNTIL WS-TRIG-SUB > 7.
043000 A599-MERGE-CANDIDATES-EX.
043100     EXIT.
043200*
043300*----------------------------------------------------------------*
043400 C700-MERGE-ONE-CANDIDATE.
043500*----------------------------------------------------------------*
043600*    ONLY SET THE FIELD IF IT IS STILL BLANK - AN NLP GUESS NEVER
043700*    OVERWRITES A VALUE THE DOCUMENT ALREADY CARRIED.
043800     IF  WS-CAND-FOUND (WS-TRIG-SUB)
043900         SET WK-XTDNLP-IX TO 1
044000         SEARCH WK-XTDNLP-ENTRY
044100             AT END
044200                 CONTINUE
044300             WHEN WK-XTDNLP-FIELD-NAME (WK-XTDNLP-IX) =
044400                  WS-TRIG-FIELDNAME (WS-TRIG-SUB)
044500                 IF  WK-XTDNLP-FIELD-VALUE (WK-XTDNLP-IX) = SPACES
044600                     MOVE WS-CAND-VALUE (WS-TRIG-SUB)
044700                         TO WK-XTDNLP-FIELD-VALUE (WK-XTDNLP-IX)
044800                     ADD 1 TO WK-C-MERGE-CTR
044900                 END-IF
045000         END-SEARCH
045100     END-IF.
045200 C759-MERGE-ONE-CANDIDATE-EX.
045300     EXIT.
045400*
045500*****************************************************************
045600************** END OF PROGRAM SOURCE  TDCXNLP *****************
045700*****************************************************************
