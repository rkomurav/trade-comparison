000100* ----------------------------------------------------------------*
000200* TDCTSHR.cpybk
000300* TERM SHEET RAW RECORD - PRE-STANDARDISATION 2-COLUMN KEY/VALUE
000400* ROW, MIRRORS THE COUNTERPARTY'S SPREADSHEET EXTRACT ONE ROW AT
000500* A TIME (COLUMN A = RAW LABEL, COLUMN B = RAW VALUE).
000600* ----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800* ----------------------------------------------------------------*
000900* TDC001 - RKCHEW  - 11/03/1991 - TRADE DOC COMPARE - PHASE 1     *
001000*                    - INITIAL VERSION                            *
001100* ----------------------------------------------------------------*
001200    05  RAW-KEY                   PIC X(30).
001300    05  RAW-VALUE                 PIC X(60).
001400    05  FILLER                    PIC X(01).
