000100* ----------------------------------------------------------------*
000200* TDCCMPR.cpybk
000300* COMPARISON RESULT RECORD - ONE PER UNIQUE FIELD KEY ACROSS THE
000400* TRADE AGREEMENT AND THE TERM SHEET.  OUTPUT OF THE COMPARE STEP,
000500* INPUT TO THE EXCEPTION REPORT STEP.
000600* ----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800* ----------------------------------------------------------------*
000900* TDC001 - RKCHEW  - 11/03/1991 - TRADE DOC COMPARE - PHASE 1     *
001000*                    - INITIAL VERSION                            *
001100* TDC009 - HGOHKC  - 14/05/1994 - REM 94 RELEASE 3                *
001200*                    - TICKET# HD-1187                            *
001300*                    - ADDED CR-BOTH-PRESENT SO THE EXCEPTION     *
001400*                      REPORT CAN TELL A MISSING FIELD FROM A     *
001500*                      LOW-SCORING ONE                            *
001600* ----------------------------------------------------------------*
001700* NOTE: THE FILES TABLE QUOTES A NOMINAL RECORD LENGTH OF 142 -   *
001800* THAT TOTAL OMITS THE 3 PACKED BYTES OF CR-SIMILARITY-SCORE.     *
001900* THE TRUE ON-DISK LENGTH INCLUDING THE PAD FILLER IS 146 BYTES.  *
002000* ----------------------------------------------------------------*
002100    05  CR-FIELD-NAME             PIC X(20).
002200    05  CR-AGREEMENT-VALUE        PIC X(60).
002300    05  CR-TERMSHEET-VALUE        PIC X(60).
002400    05  CR-IS-MATCH               PIC X(01).
002500        88  CR-MATCHED                VALUE "Y".
002600        88  CR-NOT-MATCHED            VALUE "N".
002700    05  CR-SIMILARITY-SCORE       PIC S9(1)V9(4) COMP-3.
002800    05  CR-BOTH-PRESENT           PIC X(01).
002900        88  CR-FIELD-IN-BOTH-DOCS     VALUE "Y".
003000    05  FILLER                    PIC X(01).
