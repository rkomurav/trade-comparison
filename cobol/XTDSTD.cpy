000100* HISTORY OF MODIFICATION:
000200*=========================================================================
000300* TAG NAME   DATE        DESCRIPTION
000400*-------------------------------------------------------------------------
000500* TDC003 RKCHEW 02/07/1991 - TRADE DOC COMPARE - PHASE 1
000600*                          - Initial version - linkage record for
000700*                            TDCXSTD field-name standardisation call
000800* TDC021 HGOHKC 03/06/2000 - REM 2000 RELEASE 1
000900*                          - Added pad filler per shop standard for
001000*                            linkage copybooks
001100*-------------------------------------------------------------------------
001200 01 WK-XTDSTD.
001300     05 WK-XTDSTD-INPUT.
001400        10 WK-XTDSTD-RAW-KEY        PIC X(30).
001500     05 WK-XTDSTD-OUTPUT.
001600        10 WK-XTDSTD-FIELD-NAME     PIC X(20).
001700     05 FILLER                      PIC X(01).
