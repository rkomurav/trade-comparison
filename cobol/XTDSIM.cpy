000100* HISTORY OF MODIFICATION:
000200*=========================================================================
000300* TAG NAME   DATE        DESCRIPTION
000400*-------------------------------------------------------------------------
000500* TDC004 RKCHEW 03/07/1991 - TRADE DOC COMPARE - PHASE 1
000600*                          - Initial version - linkage record for
000700*                            TDCXSIM similarity scoring call
000800* TDC021 HGOHKC 03/06/2000 - REM 2000 RELEASE 1
000900*                          - Added pad filler per shop standard for
001000*                            linkage copybooks
001100*-------------------------------------------------------------------------
001200 01 WK-XTDSIM.
001300     05 WK-XTDSIM-INPUT.
001400        10 WK-XTDSIM-VALUE-1        PIC X(60).
001500        10 WK-XTDSIM-VALUE-2        PIC X(60).
001600     05 WK-XTDSIM-OUTPUT.
001700        10 WK-XTDSIM-SCORE          PIC S9(1)V9(4) COMP-3.
001800     05 FILLER                      PIC X(01).
