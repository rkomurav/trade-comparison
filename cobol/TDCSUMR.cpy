000100* ----------------------------------------------------------------*
000200* TDCSUMR.cpybk
000300* COMPARISON SUMMARY RECORD - ONE PER DOCUMENT PAIR, THE FINAL
000400* CONTROL TOTAL FOR THE RUN.  CARRIED IN WORKING-STORAGE AND
000500* FOLDED INTO THE TOTAL LINE OF THE COMPARISON-REPORT.
000600* ----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800* ----------------------------------------------------------------*
000900* TDC001 - RKCHEW  - 11/03/1991 - TRADE DOC COMPARE - PHASE 1     *
001000*                    - INITIAL VERSION                            *
001100* ----------------------------------------------------------------*
001200    05  CS-AGREEMENT-FILE         PIC X(40).
001300    05  CS-TERMSHEET-FILE         PIC X(40).
001400    05  CS-MATCH-PERCENTAGE       PIC S9(3)V9(2) COMP-3.
001500    05  CS-DIFFERENCE-COUNT       PIC S9(4) COMP-3.
001600    05  CS-TOTAL-FIELDS-COMPARED  PIC S9(4) COMP-3.
001700    05  FILLER                    PIC X(02).
