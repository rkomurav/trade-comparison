000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TDCMAIN.
000500 AUTHOR.         R K CHEW.
000600 INSTALLATION.   TRADE SUPPORT SYSTEMS.
000700 DATE-WRITTEN.   15 JUL 1991.
000800 DATE-COMPILED.  15 JUL 1991.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE TRADE/TERM SHEET COMPARE
001200*               RUN.  READS ONE TRADE AGREEMENT'S ALREADY-STANDARDISED
001300*               FIELD EXTRACT AND ONE TERM SHEET'S RAW KEY/VALUE
001400*               EXTRACT, STANDARDISES THE TERM SHEET KEYS (TDCXSTD),
001500*               ENHANCES BOTH FIELD TABLES FROM FREE TEXT (TDCXNLP),
001600*               SCORES EACH OF THE EIGHT FIXED FIELDS FOR SIMILARITY
001700*               (TDCXSIM), WRITES ONE COMPARISON-RESULTS RECORD PER
001800*               FIELD AND THE COMPARISON-REPORT EXCEPTION LISTING.
001900*=================================================================
002000* HISTORY OF MODIFICATION:                                        *
002100*=================================================================
002200*
002300* TDC002 - RKCHEW  - 15/07/1991 - TRADE DOC COMPARE - PHASE 1     *
002400*                    - INITIAL VERSION.                           *
002500*---------------------------------------------------------------*
002600* TDC012 - HGOHKC  - 25/11/1994 - REM 94 RELEASE 3                *
002700*                    - TICKET# HD-1204                            *
002800*                    - NO LOGIC CHANGE HERE - RECOMPILED AGAINST  *
002900*                      TDCXSTD AFTER COUNTERPARTYID/CP ALIASES    *
003000*                      ADDED TO THE ALIAS TABLE.                  *
003100*---------------------------------------------------------------*
003200* TDC019 - PLNGEE  - 21/09/1998 - Y2K REMEDIATION SWEEP           *
003300*                    - TICKET# Y2K-0442                           *
003400*                    - REVIEWED CS-MATCH-PERCENTAGE AND ALL       *
003500*                      DATE-BEARING FIELDS - NO 2-DIGIT YEAR      *
003600*                      STORAGE IN THIS PROGRAM, NO CHANGE         *
003700*                      REQUIRED, SIGNED OFF FOR Y2K.              *
003800*---------------------------------------------------------------*
003900* TDC028 - SBNKIM  - 25/02/2003 - REM 2003 RELEASE 1              *
004000*                    - E-REQUEST# HD-3390                         *
004100*                    - NO LOGIC CHANGE HERE - RECOMPILED AGAINST  *
004200*                      TDCXNLP AFTER ITS TOKEN TABLE WAS RAISED   *
004300*                      FROM 40 TO 60 ENTRIES.                     *
004400*---------------------------------------------------------------*
004500* TDC031 - SBNKIM  - 14/11/2003 - TICKET# HD-3502                 *
004600*                    - UAT DEFECT - E100-COMPARE-ONE-FIELD WAS    *
004700*                      COMPARING THE SIMILARITY SCORE AFTER IT    *
004800*                      HAD BEEN TRUNCATED TO 2 DECIMALS BY THE    *
004900*                      OLD WS-PRINT-SCORE WORK FIELD.  SCORE IS   *
005000*                      NOW COMPARED TO THE 0.8000 THRESHOLD AT    *
005100*                      ITS NATIVE 4-DECIMAL PRECISION.            *
005200*---------------------------------------------------------------*
005300* TDC032 - SBNKIM  - 02/03/2004 - TICKET# HD-3560                 *
005400*                    - ADDED WK-C-XSIM-CALL-CTR TO COUNT THE      *
005500*                      TDCXSIM CALLS MADE THIS RUN, DISPLAYED AT  *
005600*                      PROGRAM END WHEN THE TRACE SWITCH IS ON.   *
005700*---------------------------------------------------------------*
005800* TDC036 - SBNKIM  - 09/03/2004 - TICKET# HD-3560                 *
005900*                    - UAT DEFECT - WK-XTDSTD/WK-XTDSIM/WK-XTDNLP *
006000*                      WERE EACH WRAPPED IN A REDUNDANT 01 LEVEL  *
006100*                      ABOVE THEIR COPYBOOK'S OWN 01 - DUPLICATE  *
006200*                      DATA-NAME DECLARATION.  THE THREE CALL     *
006300*                      INTERFACE RECORDS ARE NOW COPIED DIRECTLY  *
006400*                      AS TOP-LEVEL WORKING-STORAGE ENTRIES, THE   *
006500*                      SAME WAY EACH SUBROUTINE'S OWN LINKAGE      *
006600*                      SECTION ALREADY DOES.                      *
006700*---------------------------------------------------------------*
006800 EJECT
006900**********************
007000 ENVIRONMENT DIVISION.
007100**********************
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-AS400.
007400 OBJECT-COMPUTER. IBM-AS400.
007500 SPECIAL-NAMES.   UPSI-0 IS WS-TRACE-SWITCH
007600                     ON STATUS IS WS-TRACE-ON
007700                     OFF STATUS IS WS-TRACE-OFF
007800                  LOCAL-DATA IS LOCAL-DATA-AREA.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT TRADE-AGREEMENT-FIELDS ASSIGN TO TDCAGRF
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WK-C-FILE-STATUS.
008500     SELECT TERM-SHEET-RAW ASSIGN TO TDCTSHT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WK-C-FILE-STATUS.
008800     SELECT COMPARISON-RESULTS ASSIGN TO TDCCMPO
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WK-C-FILE-STATUS.
009100     SELECT COMPARISON-REPORT ASSIGN TO TDCRPT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WK-C-FILE-STATUS.
009400 EJECT
009500***************
009600 DATA DIVISION.
009700***************
009800 FILE SECTION.
009900*
010000 FD  TRADE-AGREEMENT-FIELDS
010100     LABEL RECORDS ARE OMITTED
010200     RECORD CONTAINS 122 CHARACTERS
010300     DATA RECORD IS TA-RECORD.
010400 01  TA-RECORD.
010500     COPY TDCFLDR.
010600*
010700 FD  TERM-SHEET-RAW
010800     LABEL RECORDS ARE OMITTED
010900     RECORD CONTAINS 91 CHARACTERS
011000     DATA RECORD IS TS-RECORD.
011100 01  TS-RECORD.
011200     COPY TDCTSHR.
011300*
011400 FD  COMPARISON-RESULTS
011500     LABEL RECORDS ARE OMITTED
011600     RECORD CONTAINS 146 CHARACTERS
011700     DATA RECORD IS CR-RECORD.
011800 01  CR-RECORD.
011900     COPY TDCCMPR.
012000*
012100 FD  COMPARISON-REPORT
012200     LABEL RECORDS ARE OMITTED
012300     RECORD CONTAINS 142 CHARACTERS
012400     DATA RECORD IS RPT-RECORD.
012500 01  RPT-RECORD                  PIC X(142).
012600*
012700*************************
012800 WORKING-STORAGE SECTION.
012900*************************
013000* SCRATCH COUNTER - NOT PART OF ANY RECORD - COUNTS THE TDCXSIM
013100* CALLS MADE THIS RUN.  DISPLAYED AT PROGRAM END UNDER TRACE.
013200 77  WK-C-XSIM-CALL-CTR      PIC S9(05) COMP VALUE ZERO.
013300 01  FILLER                  PIC X(24) VALUE
013400     "** PROGRAM TDCMAIN  **".
013500*
013600* ------------------ PROGRAM WORKING STORAGE -------------------*
013700 01  WK-C-COMMON.
013800     COPY TDCFSTA.
013900*
014000*  PARAMETERS PASSED FROM THE CL PROGRAM VIA THE LOCAL DATA AREA -
014100*  THE TWO SOURCE FILE NAMES QUOTED ON THE COMPARISON-REPORT
014200*  HEADER LINE.  THIS RUN COMPARES EXACTLY ONE DOCUMENT PAIR.
014300 01  WK-C-LDA-PARMS REDEFINES LOCAL-DATA-AREA.
014400     05  WK-C-LDA-AGREEMENT-FILE PIC X(40).
014500     05  WK-C-LDA-TERMSHEET-FILE PIC X(40).
014600*
014700 01  WS-SWITCHES.
014800     05  WK-C-END-OF-TA-SW      PIC X(01) VALUE "N".
014900         88  WK-C-END-OF-TA         VALUE "Y".
015000     05  WK-C-END-OF-TS-SW      PIC X(01) VALUE "N".
015100         88  WK-C-END-OF-TS         VALUE "Y".
015200     05  FILLER                 PIC X(01).
015300*
015400 01  WS-WORK-COUNTERS.
015500     05  WS-ORDER-SUB            PIC S9(04) COMP VALUE ZERO.
015600     05  WS-AGR-SUB              PIC S9(04) COMP VALUE ZERO.
015700     05  WS-TS-SUB               PIC S9(04) COMP VALUE ZERO.
015800     05  WS-FLD-SUB               PIC S9(04) COMP VALUE ZERO.
015900     05  WS-TOTAL-FIELDS-COMPARED PIC S9(04) COMP VALUE ZERO.
016000     05  WS-DIFFERENCE-COUNT      PIC S9(04) COMP VALUE ZERO.
016100     05  FILLER                   PIC X(01).
016200*
016300 01  WS-SCORE-WORK.
016400     05  WS-TOTAL-SIM-SCORE      PIC S9(3)V9(4) COMP-3 VALUE ZERO.
016500     05  WS-MATCH-THRESHOLD      PIC S9(1)V9(4) COMP-3 VALUE 0.8000.
016600     05  FILLER                  PIC X(01).
016700*
016800* ------------- FIXED FIELD-NAME ORDER TABLE (8 SLOTS) -----------*
016900*    THE UNION OF THE TWO DOCUMENTS' FIELDS IS BOUNDED BY THESE
017000*    EIGHT STANDARDISED NAMES, COMPARED IN THIS FIXED ORDER.
017100 01  WS-FIELD-ORDER-TABLE.
017200     05  WS-FIELD-ORDER-ENTRY OCCURS 8 TIMES
017300                              INDEXED BY WS-ORDER-IX
017400                              PIC X(20).
017500     05  FILLER                  PIC X(01).
017600 01  WS-FIELD-ORDER-LOAD-AREA.
017700     05  FILLER PIC X(20) VALUE "TRADEID".
017800     05  FILLER PIC X(20) VALUE "COUNTERPARTY".
017900     05  FILLER PIC X(20) VALUE "TRADEDATE".
018000     05  FILLER PIC X(20) VALUE "SETTLEMENTDATE".
018100     05  FILLER PIC X(20) VALUE "CURRENCY".
018200     05  FILLER PIC X(20) VALUE "NOTIONALAMOUNT".
018300     05  FILLER PIC X(20) VALUE "INTERESTRATE".
018400     05  FILLER PIC X(20) VALUE "MATURITYDATE".
018500 01  WS-FIELD-ORDER-LOAD-R REDEFINES WS-FIELD-ORDER-LOAD-AREA.
018600     05  WS-FIELD-ORDER-LOAD-ENTRY OCCURS 8 TIMES PIC X(20).
018700*
018800* ---------------- TRADE AGREEMENT FIELD TABLE --------------------*
018900 01  WS-AGREEMENT-FLDTAB.
019000     05  WS-AGR-ENTRY OCCURS 8 TIMES
019100                      INDEXED BY WS-AGR-IX.
019200         10  WS-AGR-FIELD-NAME   PIC X(20).
019300         10  WS-AGR-FIELD-VALUE  PIC X(60).
019400*
019500* ---------------- TERM SHEET FIELD TABLE --------------------------*
019600 01  WS-TERMSHEET-FLDTAB.
019700     05  WS-TS-ENTRY OCCURS 8 TIMES
019800                     INDEXED BY WS-TS-IX.
019900         10  WS-TS-FIELD-NAME    PIC X(20).
020000         10  WS-TS-FIELD-VALUE   PIC X(60).
020100*
020200* --------- REMEMBERED MATCH FLAG PER FIELD, FOR THE REPORT --------*
020300*    BUFFERED HERE RATHER THAN RE-READING COMPARISON-RESULTS BACK
020400*    IN - THE VALUES ARE ALREADY IN THE TWO FIELD TABLES ABOVE.
020500 01  WS-MATCH-FLAG-TABLE.
020600     05  WS-MATCH-FLAG-ENTRY OCCURS 8 TIMES
020700                             PIC X(01).
020800     05  FILLER                  PIC X(01).
020900*
021000 01  WS-SUMMARY-RECORD.
021100     COPY TDCSUMR.
021200*
021300* ------------------ COMPARISON-REPORT PRINT LINE -----------------*
021400 01  WS-PRINT-LINE.
021500     05  WS-PRINT-TEXT           PIC X(142).
021600 01  WS-PRINT-HEADER-R REDEFINES WS-PRINT-LINE.
021700     05  WS-PH-AGREEMENT-FILE    PIC X(40).
021800     05  FILLER                  PIC X(01).
021900     05  WS-PH-TERMSHEET-FILE    PIC X(40).
022000     05  FILLER                  PIC X(01).
022100     05  WS-PH-MATCH-PCT         PIC ZZZ9.99.
022200     05  FILLER                  PIC X(53).
022300 01  WS-PRINT-DETAIL-R REDEFINES WS-PRINT-LINE.
022400     05  WS-PD-FIELD-NAME        PIC X(20).
022500     05  FILLER                  PIC X(01).
022600     05  WS-PD-AGREEMENT-VALUE   PIC X(60).
022700     05  FILLER                  PIC X(01).
022800     05  WS-PD-TERMSHEET-VALUE   PIC X(60).
022900 01  WS-PRINT-TOTAL-R REDEFINES WS-PRINT-LINE.
023000     05  WS-PT-LABEL-1           PIC X(26).
023100     05  WS-PT-DIFF-COUNT        PIC ZZZ9.
023200     05  FILLER                  PIC X(01).
023300     05  WS-PT-LABEL-2           PIC X(26).
023400     05  WS-PT-COMPARED-COUNT    PIC ZZZ9.
023500     05  FILLER                  PIC X(81).
023600*
023700* --------- CALL INTERFACE RECORDS FOR THE THREE SUBROUTINES -------*
023800*    TDCMAIN ORIGINATES THESE RECORDS - IT IS THE JOB-STEP DRIVER,
023900*    NOT A CALLED ROUTINE, SO THEY LIVE IN WORKING STORAGE HERE
024000*    RATHER THAN IN A LINKAGE SECTION.
024100     COPY XTDSTD.
024200     COPY XTDSIM.
024300     COPY XTDNLP.
024400 EJECT
024500*******************************************
024600 PROCEDURE DIVISION.
024700*******************************************
024800 MAIN-MODULE.
024900     PERFORM A000-INITIALISE
025000        THRU A099-INITIALISE-EX.
025100     PERFORM B000-LOAD-AGREEMENT-TABLE
025200        THRU B099-LOAD-AGREEMENT-TABLE-EX.
025300     PERFORM C000-LOAD-TERMSHEET-TABLE
025400        THRU C099-LOAD-TERMSHEET-TABLE-EX.
025500     PERFORM D000-ENHANCE-BOTH-TABLES
025600        THRU D099-ENHANCE-BOTH-TABLES-EX.
025700     PERFORM E000-COMPARE-FIELDS
025800        THRU E099-COMPARE-FIELDS-EX.
025900     PERFORM F000-COMPUTE-SUMMARY
026000        THRU F099-COMPUTE-SUMMARY-EX.
026100     PERFORM G000-WRITE-REPORT
026200        THRU G099-WRITE-REPORT-EX.
026300     GO TO Z000-END-PROGRAM.
026400*
026500*----------------------------------------------------------------*
026600 A000-INITIALISE.
026700*----------------------------------------------------------------*
026800     PERFORM A050-LOAD-ONE-ORDER-ENTRY
026900        THRU A059-LOAD-ONE-ORDER-ENTRY-EX
027000        VARYING WS-ORDER-SUB FROM 1 BY 1
027100        UNTIL WS-ORDER-SUB > 8.
027200     PERFORM A060-INIT-ONE-FIELD-PAIR
027300        THRU A069-INIT-ONE-FIELD-PAIR-EX
027400        VARYING WS-ORDER-SUB FROM 1 BY 1
027500        UNTIL WS-ORDER-SUB > 8.
027600     MOVE WK-C-LDA-AGREEMENT-FILE TO CS-AGREEMENT-FILE.
027700     MOVE WK-C-LDA-TERMSHEET-FILE TO CS-TERMSHEET-FILE.
027800     OPEN INPUT TRADE-AGREEMENT-FIELDS.
027900     IF  NOT WK-C-SUCCESSFUL
028000         DISPLAY "TDCMAIN - OPEN TRADE-AGREEMENT-FIELDS ERROR"
028100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028200         GO TO Z000-END-PROGRAM
028300     END-IF.
028400     OPEN INPUT TERM-SHEET-RAW.
028500     IF  NOT WK-C-SUCCESSFUL
028600         DISPLAY "TDCMAIN - OPEN TERM-SHEET-RAW ERROR"
028700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028800         GO TO Z000-END-PROGRAM
028900     END-IF.
029000     OPEN OUTPUT COMPARISON-RESULTS.
029100     IF  NOT WK-C-SUCCESSFUL
029200         DISPLAY "TDCMAIN - OPEN COMPARISON-RESULTS ERROR"
029300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029400         GO TO Z000-END-PROGRAM
029500     END-IF.
029600     OPEN OUTPUT COMPARISON-REPORT.
029700     IF  NOT WK-C-SUCCESSFUL
029800         DISPLAY "TDCMAIN - OPEN COMPARISON-REPORT ERROR"
029900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000         GO TO Z000-END-PROGRAM
030100     END-IF.
030200 A099-INITIALISE-EX.
030300     EXIT.
030400*
030500*----------------------------------------------------------------*
030600 A050-LOAD-ONE-ORDER-ENTRY.
030700*----------------------------------------------------------------*
030800     MOVE WS-FIELD-ORDER-LOAD-ENTRY (WS-ORDER-SUB)
030900             TO WS-FIELD-ORDER-ENTRY (WS-ORDER-SUB).
031000 A059-LOAD-ONE-ORDER-ENTRY-EX.
031100     EXIT.
031200*
031300*----------------------------------------------------------------*
031400 A060-INIT-ONE-FIELD-PAIR.
031500*----------------------------------------------------------------*
031600     MOVE WS-FIELD-ORDER-ENTRY (WS-ORDER-SUB)
031700             TO WS-AGR-FIELD-NAME (WS-ORDER-SUB).
031800     MOVE SPACES TO WS-AGR-FIELD-VALUE (WS-ORDER-SUB).
031900     MOVE WS-FIELD-ORDER-ENTRY (WS-ORDER-SUB)
032000             TO WS-TS-FIELD-NAME (WS-ORDER-SUB).
032100     MOVE SPACES TO WS-TS-FIELD-VALUE (WS-ORDER-SUB).
032200     MOVE "N" TO WS-MATCH-FLAG-ENTRY (WS-ORDER-SUB).
032300 A069-INIT-ONE-FIELD-PAIR-EX.
032400     EXIT.
032500*
032600*----------------------------------------------------------------*
032700 B000-LOAD-AGREEMENT-TABLE.
032800*----------------------------------------------------------------*
032900*    READ EVERY STANDARDISED FIELD RECORD FOR THE TRADE AGREEMENT
033000*    AND STORE ITS VALUE IN THE MATCHING SLOT OF THE FIXED TABLE.
033100     PERFORM B010-READ-TA-RECORD
033200        THRU B019-READ-TA-RECORD-EX.
033300     PERFORM B100-PROCESS-ONE-TA-RECORD
033400        THRU B199-PROCESS-ONE-TA-RECORD-EX
033500        UNTIL WK-C-END-OF-TA.
033600     CLOSE TRADE-AGREEMENT-FIELDS.
033700 B099-LOAD-AGREEMENT-TABLE-EX.
033800     EXIT.
033900*
034000*----------------------------------------------------------------*
034100 B010-READ-TA-RECORD.
034200*----------------------------------------------------------------*
034300     READ TRADE-AGREEMENT-FIELDS
034400         AT END
034500             SET WK-C-END-OF-TA TO TRUE
034600     END-READ.
034700 B019-READ-TA-RECORD-EX.
034800     EXIT.
034900*
035000*----------------------------------------------------------------*
035100 B100-PROCESS-ONE-TA-RECORD.
035200*----------------------------------------------------------------*
035300     SET WS-AGR-IX TO 1.
035400     SEARCH WS-AGR-ENTRY
035500         AT END
035600             CONTINUE
035700         WHEN WS-AGR-FIELD-NAME (WS-AGR-IX) = TDF-FIELD-NAME
035800             MOVE TDF-FIELD-VALUE TO WS-AGR-FIELD-VALUE (WS-AGR-IX)
035900     END-SEARCH.
036000     PERFORM B010-READ-TA-RECORD
036100        THRU B019-READ-TA-RECORD-EX.
036200 B199-PROCESS-ONE-TA-RECORD-EX.
036300     EXIT.
036400*
036500*----------------------------------------------------------------*
036600 C000-LOAD-TERMSHEET-TABLE.
036700*----------------------------------------------------------------*
036800*    READ EVERY RAW KEY/VALUE ROW FOR THE TERM SHEET, STANDARDISE
036900*    ITS KEY VIA TDCXSTD AND STORE THE VALUE IN THE MATCHING SLOT.
037000     PERFORM C010-READ-TS-RECORD
037100        THRU C019-READ-TS-RECORD-EX.
037200     PERFORM C100-PROCESS-ONE-TS-RECORD
037300        THRU C199-PROCESS-ONE-TS-RECORD-EX
037400        UNTIL WK-C-END-OF-TS.
037500     CLOSE TERM-SHEET-RAW.
037600 C099-LOAD-TERMSHEET-TABLE-EX.
037700     EXIT.
037800*
037900*----------------------------------------------------------------*
038000 C010-READ-TS-RECORD.
038100*----------------------------------------------------------------*
038200     READ TERM-SHEET-RAW
038300         AT END
038400             SET WK-C-END-OF-TS TO TRUE
038500     END-READ.
038600 C019-READ-TS-RECORD-EX.
038700     EXIT.
038800*
038900*----------------------------------------------------------------*
039000 C100-PROCESS-ONE-TS-RECORD.
039100*----------------------------------------------------------------*
039200*    A BLANK RAW-KEY ROW CARRIES NO FIELD AND IS SKIPPED.
039300     IF  RAW-KEY OF TS-RECORD NOT = SPACES
039400         MOVE RAW-KEY OF TS-RECORD  TO WK-XTDSTD-RAW-KEY
039500         CALL "TDCXSTD" USING WK-XTDSTD
039600         SET WS-TS-IX TO 1
039700         SEARCH WS-TS-ENTRY
039800             AT END
039900                 CONTINUE
040000             WHEN WS-TS-FIELD-NAME (WS-TS-IX) = WK-XTDSTD-FIELD-NAME
040100                 MOVE RAW-VALUE OF TS-RECORD
040200                         TO WS-TS-FIELD-VALUE (WS-TS-IX)
040300         END-SEARCH
040400     END-IF.
040500     PERFORM C010-READ-TS-RECORD
040600        THRU C019-READ-TS-RECORD-EX.
040700 C199-PROCESS-ONE-TS-RECORD-EX.
040800     EXIT.
040900*
041000*----------------------------------------------------------------*
041100 D000-ENHANCE-BOTH-TABLES.
041200*----------------------------------------------------------------*
041300*    NLP-STYLE ENTITY ENHANCEMENT IS APPLIED TO BOTH DOCUMENTS -
041400*    IT NEVER OVERWRITES A FIELD THE TABLE ALREADY HAS A VALUE FOR.
041500     MOVE WS-AGREEMENT-FLDTAB TO WK-XTDNLP-FIELD-TABLE.
041600     CALL "TDCXNLP" USING WK-XTDNLP.
041700     MOVE WK-XTDNLP-FIELD-TABLE TO WS-AGREEMENT-FLDTAB.
041800     MOVE WS-TERMSHEET-FLDTAB TO WK-XTDNLP-FIELD-TABLE.
041900     CALL "TDCXNLP" USING WK-XTDNLP.
042000     MOVE WK-XTDNLP-FIELD-TABLE TO WS-TERMSHEET-FLDTAB.
042100 D099-ENHANCE-BOTH-TABLES-EX.
042200     EXIT.
042300*
042400*----------------------------------------------------------------*
042500 E000-COMPARE-FIELDS.
042600*----------------------------------------------------------------*
042700     MOVE ZERO TO WS-TOTAL-FIELDS-COMPARED.
042800     MOVE ZERO TO WS-DIFFERENCE-COUNT.
042900     MOVE ZERO TO WS-TOTAL-SIM-SCORE.
043000     PERFORM E100-COMPARE-ONE-FIELD
043100        THRU E199-COMPARE-ONE-FIELD-EX
043200        VARYING WS-FLD-SUB FROM 1 BY 1
043300        UNTIL WS-FLD-SUB > 8.
043400     CLOSE COMPARISON-RESULTS.
043500 E099-COMPARE-FIELDS-EX.
043600     EXIT.
043700*
043800*----------------------------------------------------------------*
043900 E100-COMPARE-ONE-FIELD.
044000*----------------------------------------------------------------*
044100     MOVE WS-AGR-FIELD-NAME (WS-FLD-SUB) TO CR-FIELD-NAME.
044200     MOVE WS-AGR-FIELD-VALUE (WS-FLD-SUB) TO CR-AGREEMENT-VALUE.
044300     MOVE WS-TS-FIELD-VALUE (WS-FLD-SUB)  TO CR-TERMSHEET-VALUE.
044400     IF  WS-AGR-FIELD-VALUE (WS-FLD-SUB) = SPACES
044500         OR WS-TS-FIELD-VALUE (WS-FLD-SUB) = SPACES
044600         MOVE "N" TO CR-BOTH-PRESENT
044700         MOVE "N" TO CR-IS-MATCH
044800         MOVE ZERO TO CR-SIMILARITY-SCORE
044900     ELSE
045000         MOVE "Y" TO CR-BOTH-PRESENT
045100         ADD 1 TO WS-TOTAL-FIELDS-COMPARED
045200         MOVE WS-AGR-FIELD-VALUE (WS-FLD-SUB) TO WK-XTDSIM-VALUE-1
045300         MOVE WS-TS-FIELD-VALUE (WS-FLD-SUB)  TO WK-XTDSIM-VALUE-2
045400         CALL "TDCXSIM" USING WK-XTDSIM
045500         ADD 1 TO WK-C-XSIM-CALL-CTR
045600         MOVE WK-XTDSIM-SCORE TO CR-SIMILARITY-SCORE
045700         ADD WK-XTDSIM-SCORE TO WS-TOTAL-SIM-SCORE
045800         IF  WK-XTDSIM-SCORE >= WS-MATCH-THRESHOLD
045900             MOVE "Y" TO CR-IS-MATCH
046000         ELSE
046100             MOVE "N" TO CR-IS-MATCH
046200         END-IF
046300     END-IF.
046400     MOVE CR-IS-MATCH TO WS-MATCH-FLAG-ENTRY (WS-FLD-SUB).
046500     IF  CR-NOT-MATCHED
046600         ADD 1 TO WS-DIFFERENCE-COUNT
046700     END-IF.
046800     WRITE CR-RECORD.
046900 E199-COMPARE-ONE-FIELD-EX.
047000     EXIT.
047100*
047200*----------------------------------------------------------------*
047300 F000-COMPUTE-SUMMARY.
047400*----------------------------------------------------------------*
047500     IF  WS-TOTAL-FIELDS-COMPARED = ZERO
047600         MOVE ZERO TO CS-MATCH-PERCENTAGE
047700     ELSE
047800         COMPUTE CS-MATCH-PERCENTAGE ROUNDED =
047900             (WS-TOTAL-SIM-SCORE / WS-TOTAL-FIELDS-COMPARED) * 100
048000     END-IF.
048100     MOVE WS-DIFFERENCE-COUNT TO CS-DIFFERENCE-COUNT.
048200     MOVE WS-TOTAL-FIELDS-COMPARED TO CS-TOTAL-FIELDS-COMPARED.
048300 F099-COMPUTE-SUMMARY-EX.
048400     EXIT.
048500*
048600*----------------------------------------------------------------*
048700 G000-WRITE-REPORT.
048800*----------------------------------------------------------------*
048900     PERFORM G100-WRITE-HEADER-LINE
049000        THRU G199-WRITE-HEADER-LINE-EX.
049100     PERFORM G200-WRITE-DETAIL-LINE
049200        THRU G299-WRITE-DETAIL-LINE-EX
049300        VARYING WS-FLD-SUB FROM 1 BY 1
049400        UNTIL WS-FLD-SUB > 8.
049500     PERFORM G300-WRITE-TOTAL-LINE
049600        THRU G399-WRITE-TOTAL-LINE-EX.
049700     CLOSE COMPARISON-REPORT.
049800 G099-WRITE-REPORT-EX.
049900     EXIT.
050000*
050100*----------------------------------------------------------------*
050200 G100-WRITE-HEADER-LINE.
050300*----------------------------------------------------------------*
050400     MOVE SPACES TO WS-PRINT-LINE.
050500     MOVE CS-AGREEMENT-FILE  TO WS-PH-AGREEMENT-FILE.
050600     MOVE CS-TERMSHEET-FILE  TO WS-PH-TERMSHEET-FILE.
050700     MOVE CS-MATCH-PERCENTAGE TO WS-PH-MATCH-PCT.
050800     WRITE RPT-RECORD FROM WS-PRINT-LINE.
050900 G199-WRITE-HEADER-LINE-EX.
051000     EXIT.
051100*
051200*----------------------------------------------------------------*
051300 G200-WRITE-DETAIL-LINE.
051400*----------------------------------------------------------------*
051500*    ONE LINE PER FIELD WHERE CR-IS-MATCH = 'N' - REGARDLESS OF
051600*    WHETHER THE FIELD WAS PRESENT IN BOTH DOCUMENTS (UNIT 4 NOTE).
051700     IF  WS-MATCH-FLAG-ENTRY (WS-FLD-SUB) = "N"
051800         MOVE SPACES TO WS-PRINT-LINE
051900         MOVE WS-AGR-FIELD-NAME (WS-FLD-SUB) TO WS-PD-FIELD-NAME
052000         IF  WS-AGR-FIELD-VALUE (WS-FLD-SUB) = SPACES
052100             MOVE "N/A" TO WS-PD-AGREEMENT-VALUE
052200         ELSE
052300             MOVE WS-AGR-FIELD-VALUE (WS-FLD-SUB)
052400                     TO WS-PD-AGREEMENT-VALUE
052500         END-IF
052600         IF  WS-TS-FIELD-VALUE (WS-FLD-SUB) = SPACES
052700             MOVE "N/A" TO WS-PD-TERMSHEET-VALUE
052800         ELSE
052900             MOVE WS-TS-FIELD-VALUE (WS-FLD-SUB)
053000                     TO WS-PD-TERMSHEET-VALUE
053100         END-IF
053200         WRITE RPT-RECORD FROM WS-PRINT-LINE
053300     END-IF.
053400 G299-WRITE-DETAIL-LINE-EX.
053500     EXIT.
053600*
053700*----------------------------------------------------------------*
053800 G300-WRITE-TOTAL-LINE.
053900*----------------------------------------------------------------*
054000     MOVE SPACES TO WS-PRINT-LINE.
054100     MOVE "DIFFERENCE COUNT.........:" TO WS-PT-LABEL-1.
054200     MOVE CS-DIFFERENCE-COUNT TO WS-PT-DIFF-COUNT.
054300     MOVE "TOTAL FIELDS COMPARED....:" TO WS-PT-LABEL-2.
054400     MOVE CS-TOTAL-FIELDS-COMPARED TO WS-PT-COMPARED-COUNT.
054500     WRITE RPT-RECORD FROM WS-PRINT-LINE.
054600 G399-WRITE-TOTAL-LINE-EX.
054700     EXIT.
054800*
054900*----------------------------------------------------------------*
055000 Z000-END-PROGRAM.
055100*----------------------------------------------------------------*
055200     IF  WS-TRACE-ON
055300         DISPLAY "TDCMAIN - TDCXSIM CALLS THIS RUN = "
055400                 WK-C-XSIM-CALL-CTR
055500     END-IF.
055600     STOP RUN.
055700*
055800******************************************************************
055900*************** END OF PROGRAM SOURCE  TDCMAIN ******************
056000******************************************************************
